000100 identification          division.
000200*===============================
000300*
000400**
000500     program-id.         mb061.
000600**
000700*    Author.             K R Naidu, B.Sc (Tech), for Vale Milk
000800*                        Producers Co-operative Society.
000900**
001000*    Installation.       Vale Milk Producers Co-operative Society,
001100*                        Booth Accounting Section.
001200**
001300*    Date-Written.       08/04/1995.
001400**
001500*    Date-Compiled.
001600**
001700*    Security.           Property of Vale Milk Producers Co-operative
001800*                        Society.  For use within the Society's own
001900*                        accounting work only.
002000**
002100*    Remarks.            Summary export.  Same idea as MB060 but
002200*                        one line per supplier instead of one line
002300*                        per collection, liters/amount/withdrawn &
002400*                        balance for the month, for the auditor's
002500*                        spreadsheet same as the detail file.
002600**
002700*    Called modules.     None.
002800*    Files used.         PARAM-FILE, SUPPLIER-MAST, COLLECT-FILE,
002900*                        WDRL-FILE, SUMMARY-CSV.
003000**
003100* Changes:
003200* 08/04/95 krn - 1.00 Written.
003300* 14/10/98 krn - 1.01 Y2K readiness - no date fields kept on the
003400*                    output line, nothing to change.
003500* 24/02/26 krn - 1.02 Re-cast onto the MB record layouts, balance
003600*                    column added.
003610* 10/08/26 krn - 1.03 Condition-names on the EOF switches and
003620*                    the supplier/withdrawal card id checks -
003630*                    ticket MB-26-014.
003700**
003800 environment             division.
003900*===============================
004000*
004100 configuration            section.
004200 special-names.
004300     class milk-digit is "0" thru "9".
004400*
004500 input-output             section.
004600 file-control.
004700     select  PARAM-FILE     assign to MBPARM
004800             organization is sequential
004900             file status  is WS-Paramfile-Status.
005000     select  SUPPLIER-MAST  assign to SUPPLMAS
005100             organization is sequential
005200             file status  is WS-Supplmas-Status.
005300     select  COLLECT-FILE   assign to COLLFILE
005400             organization is sequential
005500             file status  is WS-Collfile-Status.
005600     select  WDRL-FILE      assign to WDRLFILE
005700             organization is sequential
005800             file status  is WS-Wdrlfile-Status.
005900     select  SUMMARY-CSV    assign to SUMMARYCV
006000             organization is line sequential
006100             file status  is WS-Summarycv-Status.
006200*
006300 data                    division.
006400*===============================
006500*
006600 file section.
006700*
006800 fd  PARAM-FILE.
006900     copy "wsmbcal.cob".
007000*
007100 fd  SUPPLIER-MAST.
007200     copy "wsmbsup.cob".
007300*
007400 fd  COLLECT-FILE.
007500     copy "wsmbcol.cob".
007600*
007700 fd  WDRL-FILE.
007800     copy "wsmbwdr.cob".
007900*
008000 fd  SUMMARY-CSV.
008100 01  SUMMARY-CSV-Rec.
008200     03  SUMMARY-CSV-Line    pic x(100).
008300     03  filler              pic x(4).
008400*
008500 working-storage section.
008600*-----------------------
008700 77  Prog-Name               pic x(15) value "MB061 (1.03)".
008800*
008900 01  WS-Date-Formats.
009000     03  WS-Date             pic x(10)   value "9999-99-99".
009100     03  WS-UK redefines WS-Date.
009200         05  WS-Days         pic 99.
009300         05  filler          pic x.
009400         05  WS-Month        pic 99.
009500         05  filler          pic x.
009600         05  WS-Year         pic 9(4).
009700     03  WS-USA redefines WS-Date.
009800         05  WS-USA-Month    pic 99.
009900         05  filler          pic x.
010000         05  WS-USA-Days     pic 99.
010100         05  filler          pic x.
010200         05  filler          pic 9(4).
010300     03  WS-Intl redefines WS-Date.
010400         05  WS-Intl-Year    pic 9(4).
010500         05  filler          pic x.
010600         05  WS-Intl-Month   pic 99.
010700         05  filler          pic x.
010800         05  WS-Intl-Days    pic 99.
010900*
011000 01  WS-File-Status.
011100     03  WS-Paramfile-Status pic xx value "00".
011200     03  WS-Supplmas-Status  pic xx value "00".
011300     03  WS-Collfile-Status  pic xx value "00".
011400     03  WS-Wdrlfile-Status  pic xx value "00".
011500     03  WS-Summarycv-Status pic xx value "00".
011600     03  filler              pic x(3).
011700*
011800 01  WS-Switches.
011900     03  WS-Supplmas-Eof     pic x value "N".
011910         88  Supplmas-At-End     value "Y".
012000     03  WS-Collfile-Eof     pic x value "N".
012010         88  Collfile-At-End     value "Y".
012100     03  WS-Wdrlfile-Eof     pic x value "N".
012110         88  Wdrlfile-At-End     value "Y".
012200     03  filler              pic x(5).
012300*
012400 01  WS-Supplier-Table.
012500     03  WS-Sup-Count        binary-short unsigned value zero.
012600     03  filler              pic x(4).
012700     03  WS-Sup-Entry        occurs 1000 indexed by WS-Sup-Tx.
012800         05  WS-Sup-Id       pic x(6).
012900         05  WS-Sup-Nm       pic x(30).
013000         05  WS-Sup-Liters   pic 9(7)v99 comp-3.
013100         05  WS-Sup-Amount   pic 9(9)    comp-3.
013200         05  WS-Sup-Wdrawn   pic 9(9)    comp-3.
013300*
013400 01  WS-Edit-Fields.
013500     03  WE-Liters           pic zzzzz9.99.
013600     03  WE-Amount           pic zzzzzzz9.
013700     03  WE-Wdrawn           pic zzzzzzz9.
013800     03  WE-Balance          pic -zzzzzzz9.
013900     03  filler              pic x(4).
014000*
014100 procedure division.
014200*=================================
014300*
014400 aa000-Main section.
014500 aa000-Begin.
014600     perform  aa010-Begin thru aa010-Exit.
014700     perform  aa020-Load-Suppliers.
014800     perform  aa030-Accumulate-Collections.
014900     perform  aa040-Accumulate-Withdrawals.
015000     perform  aa050-Write-Csv.
015100     perform  aa099-Close-Files.
015200     stop     run.
015300*
015400 aa010-Open-Files section.
015500 aa010-Begin.
015600     open     input  PARAM-FILE.
015700     read     PARAM-FILE at end move 99 to MB-Term-Code.
015800     close    PARAM-FILE.
015900     open     input  SUPPLIER-MAST COLLECT-FILE WDRL-FILE.
016000     open     output SUMMARY-CSV.
016100*
016200 aa010-Exit.
016300     exit.
016400*
016500 aa020-Load-Suppliers section.
016600 aa020-Begin.
016700     read     SUPPLIER-MAST at end move "Y" to WS-Supplmas-Eof.
016800     perform  aa021-Supplier-Step
016900              until Supplmas-At-End.
017000*
017100 aa020-Exit.
017200     exit.
017300*
017400 aa021-Supplier-Step.
017410     if       Sup-No-Is-Valid
017420              add      1 to WS-Sup-Count
017430              move     Sup-No   to WS-Sup-Id     (WS-Sup-Count)
017440              move     Sup-Name to WS-Sup-Nm     (WS-Sup-Count)
017450              move     zero     to WS-Sup-Liters (WS-Sup-Count)
017460                                    WS-Sup-Amount (WS-Sup-Count)
017470                                    WS-Sup-Wdrawn (WS-Sup-Count).
018100     read     SUPPLIER-MAST at end move "Y" to WS-Supplmas-Eof.
018200*
018300 aa030-Accumulate-Collections section.
018400 aa030-Begin.
018500     read     COLLECT-FILE at end move "Y" to WS-Collfile-Eof.
018600     perform  aa031-Collection-Step
018700              until Collfile-At-End.
018800*
018900 aa030-Exit.
019000     exit.
019100*
019200 aa031-Collection-Step.
019300     if       Coll-Date (1:7) = MB-Run-Year-Month
019400              set WS-Sup-Tx to 1
019500              search WS-Sup-Entry
019600                   at end continue
019700                   when WS-Sup-Id (WS-Sup-Tx) = Coll-Sup-No
019800                        add Coll-Liters to WS-Sup-Liters (WS-Sup-Tx)
019900                        add Coll-Amount to WS-Sup-Amount (WS-Sup-Tx).
020000     read     COLLECT-FILE at end move "Y" to WS-Collfile-Eof.
020100*
020200 aa040-Accumulate-Withdrawals section.
020300 aa040-Begin.
020400     read     WDRL-FILE at end move "Y" to WS-Wdrlfile-Eof.
020500     perform  aa041-Withdrawal-Step
020600              until Wdrlfile-At-End.
020700*
020800 aa040-Exit.
020900     exit.
021000*
021100 aa041-Withdrawal-Step.
021200     if       Wdrl-Sup-No-Is-Valid
021210              and Wdrl-Date (1:7) = MB-Run-Year-Month
021300              set WS-Sup-Tx to 1
021400              search WS-Sup-Entry
021500                   at end continue
021600                   when WS-Sup-Id (WS-Sup-Tx) = Wdrl-Sup-No
021700                        add Wdrl-Amount to WS-Sup-Wdrawn (WS-Sup-Tx).
021800     read     WDRL-FILE at end move "Y" to WS-Wdrlfile-Eof.
021900*
022000 aa050-Write-Csv section.
022100 aa050-Begin.
022200     move     "SUP-ID,NAME,LITERS,AMOUNT,WITHDRAWN,BALANCE"
022300                                       to SUMMARY-CSV-Line.
022400     write    SUMMARY-CSV-Rec.
022500     perform  aa051-Csv-Line
022600              varying WS-Sup-Tx from 1 by 1
022700              until WS-Sup-Tx > WS-Sup-Count.
022800*
022900 aa050-Exit.
023000     exit.
023100*
023200 aa051-Csv-Line.
023300     move     WS-Sup-Liters (WS-Sup-Tx) to WE-Liters.
023400     move     WS-Sup-Amount (WS-Sup-Tx) to WE-Amount.
023500     move     WS-Sup-Wdrawn (WS-Sup-Tx) to WE-Wdrawn.
023600     compute  WE-Balance = WS-Sup-Amount (WS-Sup-Tx)
023700                         - WS-Sup-Wdrawn (WS-Sup-Tx).
023800     move     spaces to SUMMARY-CSV-Line.
023900     string   WS-Sup-Id (WS-Sup-Tx)  delimited by size
024000              "," delimited by size
024100              WS-Sup-Nm (WS-Sup-Tx)  delimited by size
024200              "," delimited by size
024300              WE-Liters              delimited by size
024400              "," delimited by size
024500              WE-Amount              delimited by size
024600              "," delimited by size
024700              WE-Wdrawn              delimited by size
024800              "," delimited by size
024900              WE-Balance             delimited by size
025000         into SUMMARY-CSV-Line.
025100     write    SUMMARY-CSV-Rec.
025200*
025300 aa099-Close-Files section.
025400 aa099-Begin.
025500     close    SUPPLIER-MAST COLLECT-FILE WDRL-FILE SUMMARY-CSV.
025600*
025700 aa099-Exit.
025800     exit.
025900*
