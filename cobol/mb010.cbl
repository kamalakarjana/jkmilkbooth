000100 identification          division.
000200*===============================
000300*
000400**
000500     program-id.         mb010.
000600**
000700*    Author.             K R Naidu, B.Sc (Tech), for Vale Milk
000800*                        Producers Co-operative Society.
000900**
001000*    Installation.       Vale Milk Producers Co-operative Society,
001100*                        Booth Accounting Section.
001200**
001300*    Date-Written.       19/05/1990.
001400**
001500*    Date-Compiled.
001600**
001700*    Security.           Property of Vale Milk Producers Co-operative
001800*                        Society.  For use within the Society's own
001900*                        accounting work only.
002000**
002100*    Remarks.            Posts the morning/evening delivery slips off
002200*                        the hand-held to the collection & sales
002300*                        ledgers.  Each raw line is checked against
002400*                        the supplier or customer card, rated off
002500*                        the fat chart, and the amount worked out
002600*                        before it is written away.  Lines that
002700*                        fail either check are bounced to the
002800*                        console for the clerk to chase up and are
002900*                        NOT posted.
003000**
003100*    Called modules.     MBRATE.
003200*    Files used.         RAWTRAN-FILE, SUPPLIER-MAST, CUSTOMER-MAST,
003300*                        COLLECT-FILE, SALES-FILE.
003400**
003500* Changes:
003600* 19/05/90 krn - 1.00 Written, buffalo milk only, cow posting
003700*                    added separately when the booth took it on.
003800* 14/03/94 krn - 1.01 Cow milk-type branch added, committee
003900*                    minute 94/7 refers, same as the MBRATE chart.
004000* 25/09/98 krn - 1.02 Y2K readiness - dates already carry a 4
004100*                    digit year on the raw feed, no change made.
004200* 05/02/26 krn - 1.03 Re-written for the single raw-tran feed
004300*                    off the hand-held - one file, a type flag,
004400*                    instead of separate collection & sale decks.
004500* 12/02/26 krn - 1.04 Default-field rules added - blank date
004600*                    takes the run date, blank session defaults
004700*                    to morning, blank milk type to buffalo, per
004800*                    the secretary's standing instruction.
004810* 10/08/26 krn - 1.05 Supplier & customer loaders re-cast as
004820*                    proper PERFORM...UNTIL paragraphs instead
004830*                    of the in-line loops - auditor's note,
004840*                    ticket MB-26-014.  Condition-names wired
004850*                    in for the EOF switches, the card-type
004860*                    branch and the rate-found test.  Open-files
004870*                    now runs as a THRU range.
004880* 10/08/26 krn - 1.06 Raw-Fat now two decimals off the new
004890*                    hand-held - posting stores MBRATE's rounded
004895*                    one-decimal MBR-Fat-Rounded on the
004896*                    collection/sale record instead of the raw
004897*                    unrounded reading - ticket MB-26-016.
004900**
005000 environment             division.
005100*===============================
005200*
005300 configuration            section.
005400 special-names.
005500     class milk-digit is "0" thru "9".
005600*
005700 input-output             section.
005800 file-control.
005850     select  PARAM-FILE     assign to MBPARM
005860             organization is sequential
005870             file status  is WS-Paramfile-Status.
005900     select  RAWTRAN-FILE   assign to RAWTRAN
006000             organization is sequential
006100             file status  is WS-Rawtran-Status.
006200     select  SUPPLIER-MAST  assign to SUPPLMAS
006300             organization is sequential
006400             file status  is WS-Supplmas-Status.
006500     select  CUSTOMER-MAST  assign to CUSTMAS
006600             organization is sequential
006700             file status  is WS-Custmas-Status.
006800     select  COLLECT-FILE   assign to COLLFILE
006900             organization is sequential
007000             file status  is WS-Collfile-Status.
007100     select  SALES-FILE     assign to SALEFILE
007200             organization is sequential
007300             file status  is WS-Salefile-Status.
007400*
007500 data                    division.
007600*===============================
007700*
007800 file section.
007900*
007950 fd  PARAM-FILE.
007960     copy "wsmbcal.cob".
008000 fd  RAWTRAN-FILE.
008100     copy "wsmbtrn.cob".
008200*
008300 fd  SUPPLIER-MAST.
008400     copy "wsmbsup.cob".
008500*
008600 fd  CUSTOMER-MAST.
008700     copy "wsmbcus.cob".
008800*
008900 fd  COLLECT-FILE.
009000     copy "wsmbcol.cob".
009100*
009200 fd  SALES-FILE.
009300     copy "wsmbsal.cob".
009400*
009500 working-storage section.
009600*-----------------------
009700 77  Prog-Name           pic x(15) value "MB010 (1.06)".
009800*
009900 01  WS-Date-Formats.
010000     03  WS-Date             pic x(10)   value "9999-99-99".
010100     03  WS-UK redefines WS-Date.
010200         05  WS-Days         pic 99.
010300         05  filler          pic x.
010400         05  WS-Month        pic 99.
010500         05  filler          pic x.
010600         05  WS-Year         pic 9(4).
010700     03  WS-USA redefines WS-Date.
010800         05  WS-USA-Month    pic 99.
010900         05  filler          pic x.
011000         05  WS-USA-Days     pic 99.
011100         05  filler          pic x.
011200         05  filler          pic 9(4).
011300     03  WS-Intl redefines WS-Date.
011400         05  WS-Intl-Year    pic 9(4).
011500         05  filler          pic x.
011600         05  WS-Intl-Month   pic 99.
011700         05  filler          pic x.
011800         05  WS-Intl-Days    pic 99.
011900*
012000 01  WS-File-Status.
012050     03  WS-Paramfile-Status pic xx      value "00".
012100     03  WS-Rawtran-Status   pic xx      value "00".
012200     03  WS-Supplmas-Status  pic xx      value "00".
012300     03  WS-Custmas-Status   pic xx      value "00".
012400     03  WS-Collfile-Status  pic xx      value "00".
012500     03  WS-Salefile-Status  pic xx      value "00".
012550     03  filler              pic x(2).
012600*
012700 01  WS-Switches.
012800     03  WS-Rawtran-Eof      pic x       value "N".
012810         88  Rawtran-At-End      value "Y".
012900     03  WS-Supplmas-Eof     pic x       value "N".
012910         88  Supplmas-At-End     value "Y".
013000     03  WS-Custmas-Eof      pic x       value "N".
013010         88  Custmas-At-End      value "Y".
013050     03  filler              pic x(5).
013100*
013200 01  WS-Counts.
013300     03  WS-Read-Count       binary-long unsigned value zero.
013400     03  WS-Post-Coll-Count  binary-long unsigned value zero.
013500     03  WS-Post-Sale-Count  binary-long unsigned value zero.
013600     03  WS-Reject-Count     binary-long unsigned value zero.
013650     03  filler              pic x(4).
013700*
013800 01  WS-Supplier-Table.
013900     03  WS-Sup-Ix           binary-short unsigned.
014000     03  WS-Sup-Count        binary-short unsigned value zero.
014050     03  filler              pic x(4).
014100     03  WS-Sup-Entry        occurs 1000 ascending key is WS-Sup-Id
014200                             indexed by WS-Sup-Tx.
014300         05  WS-Sup-Id       pic x(6).
014400         05  WS-Sup-Nm       pic x(30).
014500*
014600 01  WS-Customer-Table.
014700     03  WS-Cus-Ix           binary-short unsigned.
014800     03  WS-Cus-Count        binary-short unsigned value zero.
014850     03  filler              pic x(4).
014900     03  WS-Cus-Entry        occurs 1000 ascending key is WS-Cus-Id
015000                             indexed by WS-Cus-Tx.
015100         05  WS-Cus-Id       pic x(6).
015200         05  WS-Cus-Nm       pic x(30).
015300*
015400 01  WS-Work.
015500     03  WS-Party-Found      pic x.
015510         88  Party-Was-Found     value "Y".
015600     03  WS-Raw-Amount       pic 9(9)v9999 comp-3.
015650     03  filler              pic x(1).
015700*
016000*
016100*    Shape must match the MBRate-WS linkage record in MBRATE.
016200 01  MBRate-WS.
016250     03  MBR-Milk-Type       pic x.
016300     03  MBR-Fat             pic 9v99.
016350     03  MBR-Rate            pic 9(3)v99.
016360     03  MBR-Fat-Rounded     pic 9v9.
016400     03  MBR-Found           pic x.
016410         88  MBR-Was-Found       value "Y".
016450     03  filler              pic x(1).
016500*
016700 procedure division.
016800*=================================
016900*
017000 AA000-Main.
017100     perform AA010-Begin thru AA010-Exit.
017200     perform AA020-Load-Suppliers.
017300     perform AA030-Load-Customers.
017400     perform AA040-Post-Transactions
017500              until Rawtran-At-End.
017600     perform AA090-Close-Files.
017700     display  "MB010 - raw lines read    " WS-Read-Count.
017800     display  "MB010 - collections posted " WS-Post-Coll-Count.
017900     display  "MB010 - sales posted       " WS-Post-Sale-Count.
018000     display  "MB010 - lines rejected     " WS-Reject-Count.
018100     stop     run.
018200*
018300 AA010-Begin.
018350     open     input  PARAM-FILE.
018360     read     PARAM-FILE
018370              at end display "MB010 - param card missing, abort"
018380              move 99 to MB-Term-Code.
018390     close    PARAM-FILE.
018400     open     input  RAWTRAN-FILE  SUPPLIER-MAST  CUSTOMER-MAST.
018500     open     extend COLLECT-FILE  SALES-FILE.
018600     read     RAWTRAN-FILE
018700              at end move "Y" to WS-Rawtran-Eof.
018800*
018900 AA010-Exit.
019000     exit.
019100*
019200 AA020-Load-Suppliers.
019300     move     "N" to WS-Supplmas-Eof.
019400     read     SUPPLIER-MAST at end move "Y" to WS-Supplmas-Eof.
019500     perform  AA021-Load-One-Supplier
019600              until Supplmas-At-End.
019700*
019800 AA020-Exit.
019900     exit.
019910*
019920 AA021-Load-One-Supplier.
019930     if       Sup-No-Is-Valid
019940              add 1 to WS-Sup-Count
019950              move Sup-No   to WS-Sup-Id  (WS-Sup-Count)
019960              move Sup-Name to WS-Sup-Nm  (WS-Sup-Count).
019970     read     SUPPLIER-MAST at end move "Y" to WS-Supplmas-Eof.
020100*
020500 AA030-Load-Customers.
020600     move     "N" to WS-Custmas-Eof.
020700     read     CUSTOMER-MAST at end move "Y" to WS-Custmas-Eof.
020800     perform  AA031-Load-One-Customer
020900              until Custmas-At-End.
021000*
021100 AA030-Exit.
021200     exit.
021210*
021220 AA031-Load-One-Customer.
021230     if       Cus-No-Is-Valid
021240              add 1 to WS-Cus-Count
021250              move Cus-No   to WS-Cus-Id  (WS-Cus-Count)
021260              move Cus-Name to WS-Cus-Nm  (WS-Cus-Count).
021270     read     CUSTOMER-MAST at end move "Y" to WS-Custmas-Eof.
021700*
021800 AA040-Post-Transactions.
021900     add      1 to WS-Read-Count.
022000     perform  AA050-Default-Fields.
022100     move     "N" to WS-Party-Found.
022200     if       Raw-Is-Collection
022300              search all WS-Sup-Entry
022400                  at end move "N" to WS-Party-Found
022500                  when WS-Sup-Id (WS-Sup-Tx) = Raw-Party-No
022600                       move "Y" to WS-Party-Found
022700     else
022800              search all WS-Cus-Entry
022900                  at end move "N" to WS-Party-Found
023000                  when WS-Cus-Id (WS-Cus-Tx) = Raw-Party-No
023100                       move "Y" to WS-Party-Found.
023200     if       not Party-Was-Found
023300              display "MB010 - reject, party not on file "
023400                      Raw-Tran-Type " " Raw-Party-No
023500              add 1 to WS-Reject-Count
023600              go to AA040-Exit.
023700     move     Raw-Milk-Type to MBR-Milk-Type.
023800     move     Raw-Fat       to MBR-Fat.
023900     call     "MBRATE" using MBRate-WS.
024000     if       not MBR-Was-Found
024100              display "MB010 - reject, no rate for fat "
024200                      Raw-Milk-Type " " Raw-Fat
024300              add 1 to WS-Reject-Count
024400              go to AA040-Exit.
024500     compute  WS-Raw-Amount = Raw-Liters * MBR-Rate.
024600     if       Raw-Is-Collection
024700              move Raw-Party-No   to Coll-Sup-No
024800              move Raw-Date       to Coll-Date
024900              move Raw-Session    to Coll-Session
025000              move Raw-Liters     to Coll-Liters
025100              move MBR-Fat-Rounded to Coll-Fat
025200              move Raw-Milk-Type  to Coll-Milk-Type
025300              move MBR-Rate       to Coll-Rate
025400              move WS-Raw-Amount  to Coll-Amount
025500              move spaces         to Coll-Note
025600              write COLLECT-FILE
025700              add 1 to WS-Post-Coll-Count
025800     else
025900              move Raw-Party-No   to Sale-Cus-No
026000              move Raw-Date       to Sale-Date
026100              move Raw-Session    to Sale-Session
026200              move Raw-Liters     to Sale-Liters
026300              move MBR-Fat-Rounded to Sale-Fat
026400              move Raw-Milk-Type  to Sale-Milk-Type
026500              move MBR-Rate       to Sale-Rate
026600              move WS-Raw-Amount  to Sale-Amount
026700              move spaces         to Sale-Note
026800              write SALES-FILE
026900              add 1 to WS-Post-Sale-Count.
027000*
027100 AA040-Exit.
027200     read     RAWTRAN-FILE
027250              at end move "Y" to WS-Rawtran-Eof.
027400*
027500 AA050-Default-Fields.
027600     if       Raw-Date = spaces
027700              move MB-Run-Date to Raw-Date.
027800     if       Raw-Session = spaces
027900              move "M" to Raw-Session.
028000     if       Raw-Milk-Type = spaces
028100              move "B" to Raw-Milk-Type.
028200*
028300 AA050-Exit.
028400     exit.
028500*
028600 AA090-Close-Files.
028700     close    RAWTRAN-FILE SUPPLIER-MAST CUSTOMER-MAST
028800                    COLLECT-FILE SALES-FILE.
028900*
029000 AA090-Exit.
029100     exit.
029200*
