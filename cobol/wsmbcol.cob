000100*******************************************
000200*                                          *
000300*  Record Definition For Collection        *
000400*      (Milk Bought) File                  *
000500*     Uses Coll-Sup-No + Coll-Date +        *
000600*          Coll-Session as natural key      *
000700*******************************************
000800*  File size 61 bytes padded to 80 by filler.
000900*
001000* 05/02/26 krn - Created.
001100* 19/02/26 krn - Amount chgd from comp to comp-3 to match
001200*                the rate & liters fields, vbc's note in
001300*                the payroll copybooks says keep money packed
001400*                consistent within one record.
001450* 10/08/26 krn - Added Coll-Is-Buffalo/Coll-Is-Cow condition
001460*                names - MB050's migration pass needs to pick
001470*                out buffalo records without a literal compare
001480*                scattered through the code.
001500*
001600 01  MB-Collection-Record.
001700*    Coll-Sup-No is the owning supplier, numeric text.
001800     03  Coll-Sup-No         pic x(6).
001900*    Coll-Date is yyyy-mm-dd.
002000     03  Coll-Date           pic x(10).
002100*    Coll-Session - M = morning, E = evening.
002200     03  Coll-Session        pic x.
002300     03  Coll-Liters         pic 9(4)v99  comp-3.
002400*    Coll-Fat - one decimal, normalised by MBRATE.
002500     03  Coll-Fat            pic 9v9     comp-3.
002600*    Coll-Milk-Type - B = buffalo, C = cow.
002700     03  Coll-Milk-Type      pic x.
002710         88  Coll-Is-Buffalo     value "B".
002720         88  Coll-Is-Cow         value "C".
002800*    Coll-Rate - rate per liter applied at posting.
002900     03  Coll-Rate           pic 9(3)v99  comp-3.
003000*    Coll-Amount - floor(liters x rate), whole rupees.
003100     03  Coll-Amount         pic 9(7)    comp-3.
003200*    Coll-Note - optional free text.
003300     03  Coll-Note           pic x(30).
003400     03  filler              pic x(19).
003500*
