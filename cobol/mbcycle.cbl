000100 identification          division.
000200*===============================
000300*
000400**
000500     program-id.         mbcycle.
000600**
000700*    Author.             K R Naidu, B.Sc (Tech), for Vale Milk
000800*                        Producers Co-operative Society.
000900**
001000*    Installation.       Vale Milk Producers Co-operative Society,
001100*                        Booth Accounting Section.
001200**
001300*    Date-Written.       03/05/1990.
001400**
001500*    Date-Compiled.
001600**
001700*    Security.           Property of Vale Milk Producers Co-operative
001800*                        Society.  For use within the Society's own
001900*                        accounting work only.
002000**
002100*    Remarks.            Payment-cycle splitter.  Caller zeroes the
002200*                        accumulators with one call (MBC-Function =
002300*                        "I"), then feeds this routine one collection
002400*                        record at a time (MBC-Function = "A") for a
002500*                        chosen supplier & month.  Cycle 1 is the 1st
002600*                        to 15th, cycle 2 the 16th to month end, kept
002700*                        split morning/evening same as the old shift
002800*                        hours split on the card ledger.
002900**
003000*    Called modules.     None.
003100*    Files used.         None - accumulators held by the caller.
003200**
003300* Changes:
003400* 03/05/90 krn - 1.00 Written for the half-month settlement run.
003500* 21/07/96 krn - 1.01 Morning/evening split added - committee
003600*                    asked for the two milking sessions to be
003700*                    shown separately on the booth statement.
003800* 24/09/98 krn - 1.02 Y2K readiness - year-month key already
003900*                    4 digit year, no change needed.
004000* 08/02/26 krn - 1.03 Re-cast for the MB suite - one record at
004100*                    a time instead of a whole file pass, so
004200*                    MB040 can drive it straight off the sorted
004300*                    collection file.
004400**
004500 environment             division.
004600*===============================
004700*
004800 configuration            section.
004900 special-names.
005000     class milk-digit is "0" thru "9".
005100*
005200 input-output             section.
005300 file-control.
005400*
005500 data                    division.
005600*===============================
005700*
005800 file section.
005900*
006000 working-storage section.
006100*-----------------------
006200 77  Prog-Name           pic x(15) value "MBCYCLE (1.03)".
006300*
006400 01  WS-Date-Formats.
006500     03  WS-Date             pic x(10)   value "9999-99-99".
006600     03  WS-UK redefines WS-Date.
006700         05  WS-Days         pic 99.
006800         05  filler          pic x.
006900         05  WS-Month        pic 99.
007000         05  filler          pic x.
007100         05  WS-Year         pic 9(4).
007200     03  WS-USA redefines WS-Date.
007300         05  WS-USA-Month    pic 99.
007400         05  filler          pic x.
007500         05  WS-USA-Days     pic 99.
007600         05  filler          pic x.
007700         05  filler          pic 9(4).
007800     03  WS-Intl redefines WS-Date.
007900         05  WS-Intl-Year    pic 9(4).
008000         05  filler          pic x.
008100         05  WS-Intl-Month   pic 99.
008200         05  filler          pic x.
008300         05  WS-Intl-Days    pic 99.
008400*
008500 01  WS-Work.
008600     03  WS-Day-Txt          pic xx.
008700     03  WS-Cycle-Ix         binary-char unsigned.
008750     03  filler              pic x(5).
008800*
008900 linkage                 section.
009000****************
009100*
009200************
009300* mbcycle  *
009400************
009500*
009600 01  MBCycle-WS.
009700*    MBC-Function - "I" = init (zero accumulators), "A" =
009800*    accumulate one record, input.
009900     03  MBC-Function        pic x.
010000*    MBC-Year-Month - target period yyyy-mm, input.
010100     03  MBC-Year-Month      pic x(7).
010200*    MBC-Coll-Date, MBC-Coll-Session, MBC-Coll-Liters &
010300*    MBC-Coll-Amount - the record being fed in, input.
010400     03  MBC-Coll-Date       pic x(10).
010500     03  MBC-Coll-Session    pic x.
010600     03  MBC-Coll-Liters     pic 9(4)v99 comp-3.
010700     03  MBC-Coll-Amount     pic 9(7)   comp-3.
010800*    MBC-Skip - Y/N, record outside the target month or the
010900*    day field would not parse, output.
011000     03  MBC-Skip            pic x.
011100*    MBC-Totals - cycle 1 & cycle 2 accumulators, held by the
011200*    caller, zeroed on the "I" call, added to on each "A" call.
011300     03  MBC-Totals.
011400         05  MBC-Cyc             occurs 2.
011500             07  MBC-Morn-Liters   pic 9(6)v99 comp-3.
011600             07  MBC-Morn-Amount   pic 9(7)   comp-3.
011700             07  MBC-Morn-Count    binary-short unsigned.
011800             07  MBC-Eve-Liters    pic 9(6)v99 comp-3.
011900             07  MBC-Eve-Amount    pic 9(7)   comp-3.
012000             07  MBC-Eve-Count     binary-short unsigned.
012100             07  MBC-Tot-Liters    pic 9(6)v99 comp-3.
012200             07  MBC-Tot-Amount    pic 9(7)   comp-3.
012250     03  filler                  pic x(1).
012300*
012400 procedure division using MBCycle-WS.
012500*=================================
012600*
012700 AA000-Main.
012800     evaluate MBC-Function
012900         when  "I"
013000               perform AA010-Init-Totals
013100         when  "A"
013200               perform AA020-Accumulate
013300         when  other
013400               continue
013500     end-evaluate.
013600*
013700 AA000-Exit.
013800     exit     program.
013900*
014000 AA010-Init-Totals.
014100     move     zero to MBC-Totals.
014200     move     "N"  to MBC-Skip.
014300*
014400 AA010-Exit.
014500     exit.
014600*
014700 AA020-Accumulate.
014800     move     "N" to MBC-Skip.
014900     if       MBC-Coll-Date (1:7) not = MBC-Year-Month
015000              move "Y" to MBC-Skip
015100              go to AA020-Exit.
015200     move     MBC-Coll-Date (9:2) to WS-Day-Txt.
015300     if       WS-Day-Txt not numeric
015400              move "Y" to MBC-Skip
015500              go to AA020-Exit.
015600     if       WS-Day-Txt numeric and WS-Day-Txt <= 15
015700              move 1 to WS-Cycle-Ix
015800     else
015900              move 2 to WS-Cycle-Ix.
016000     evaluate MBC-Coll-Session
016100         when  "M"
016200               add  MBC-Coll-Liters to MBC-Morn-Liters (WS-Cycle-Ix)
016300               add  MBC-Coll-Amount to MBC-Morn-Amount (WS-Cycle-Ix)
016400               add  1 to MBC-Morn-Count (WS-Cycle-Ix)
016500         when  other
016600               add  MBC-Coll-Liters to MBC-Eve-Liters (WS-Cycle-Ix)
016700               add  MBC-Coll-Amount to MBC-Eve-Amount (WS-Cycle-Ix)
016800               add  1 to MBC-Eve-Count (WS-Cycle-Ix)
016900     end-evaluate.
017000     add      MBC-Coll-Liters to MBC-Tot-Liters (WS-Cycle-Ix).
017100     add      MBC-Coll-Amount to MBC-Tot-Amount (WS-Cycle-Ix).
017200*
017300 AA020-Exit.
017400     exit.
017500*
