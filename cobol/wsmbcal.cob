000100*******************************************
000200*                                          *
000300*  Calling Data Passed Between MB Programs *
000400*                                          *
000500*******************************************
000600*
000700* 04/02/26 krn - Created, taken from the old wscall block -
000800*                just the bits this system actually needs,
000900*                the rest of that block was payroll specific.
001000* 10/02/26 krn - Added MB-Run-Year-Month for the monthly &
001100*                statement jobs.
001150* 10/08/26 krn - Added MB-Run-Mode for MB050 - the rate chart
001160*                re-peg needed a one-off pass over every old
001170*                buffalo record, not just the run date, ticket
001180*                MB-26-014 continued.
001190* 10/08/26 krn - Added MB-Sel-Session - the daily summary was
001200*                supposed to take a session filter same as the
001210*                supplier one, never got wired to a field,
001220*                ticket MB-26-015.
001300 01  MB-Calling-Data.
001400*    MB-Run-Date is yyyy-mm-dd, the batch run date.
001500     03  MB-Run-Date         pic x(10).
001600*    MB-Run-Year-Month is yyyy-mm, for monthly jobs.
001700     03  MB-Run-Year-Month   pic x(7).
001800*    MB-Term-Code is returned, zero = ok.
001900     03  MB-Term-Code        pic 99.
002000*    MB-Sel-Sup-No - one supplier, spaces = all.
002100     03  MB-Sel-Sup-No       pic x(6).
002110*    MB-Run-Mode - D = normal day run, M = MB050's one-off
002120*       migration pass over every buffalo record on/after the
002130*       chart-change cutoff, regardless of MB-Run-Date.  Blank
002140*       or any other value reads as D.
002150     03  MB-Run-Mode         pic x.
002160         88  MB-Mode-Is-Daily       value "D" " ".
002170         88  MB-Mode-Is-Migrate     value "M".
002180*    MB-Sel-Session - M or E to run MB020 for one session only,
002190*       spaces = both sessions, same as the old ledger's habit
002200*       of running the morning and evening collection separately
002210*       on a heavy day.
002220     03  MB-Sel-Session      pic x.
002230         88  MB-Sel-Session-Is-All  value " ".
002240     03  filler              pic x(1).
002300*
