000100*******************************************
000200*                                          *
000300*  Record Definition For Customer Master   *
000400*           File                           *
000500*     Uses Cus-No as key                   *
000600*******************************************
000700*  File size 88 bytes exactly - no filler needed, the four
000710*  fields foot the card to the last byte, same as the
000720*  supplier card.
000800*
000900* 04/02/26 krn - Created, same shape as the supplier card
001000*                per the co-op secretary's request - one
001100*                side buys milk, the other side sells it.
001150* 10/08/26 krn - Added Cus-No-Is-Valid condition name, same
001160*                reason as on the supplier card.
001170* 10/08/26 krn - Mobile was trimmed to 11 to force the card to
001180*                88 bytes, but the spec card is Cus-No(6) +
001185*                Name(30) + Mobile(12) + Address(40) = 88 with
001190*                nothing left over - put the mobile number back
001195*                to 12 and dropped the filler instead of the
001197*                digit, same fix as the supplier card -
001198*                ticket MB-26-016.
001200*
001300 01  MB-Customer-Record.
001400*    Cus-No is the external id, numeric text, sorts numerically.
001500     03  Cus-No              pic x(6).
001510         88  Cus-No-Is-Valid     value "000001" thru "999999".
001600     03  Cus-Name            pic x(30).
001700*    Cus-Mobile and Cus-Address are both optional.
001800     03  Cus-Mobile          pic x(12).
001900     03  Cus-Address         pic x(40).
002100*
