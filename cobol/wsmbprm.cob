000100*******************************************
000200*                                          *
000300*  Working Storage For Co-Op Name & Report *
000400*      Page Set-Up, Used On All Headings    *
000500*                                          *
000600*******************************************
000700*  Not a keyed file - one fixed block, copied whole into
000800*     every report program that needs a heading.
000900*
001000* 06/02/26 krn - Created, trimmed way down from the old
001100*                payroll param block - no tax tables, no
001200*                GL offsets, just the booth's own name &
001300*                the page layout the secretary likes.
001350* 10/08/26 krn - Added MB-Prm-Is-Rupees condition name, the
001360*                report programs now sanity-check this card
001370*                on open instead of trusting it blind.
001400*
001500 01  MB-Params-Record.
001600*    MB-Prm-Co-Name holds the booth's printed name.
001700     03  MB-Prm-Co-Name        pic x(40)   value
001750             "Vale Milk Producers Co-op".
001800     03  MB-Prm-Co-Address-1   pic x(32).
001900     03  MB-Prm-Co-Address-2   pic x(32).
002000     03  MB-Prm-Page-Lines     pic 99      value 56.
002100     03  MB-Prm-Page-Width     pic 999     value 132.
002200*    MB-Prm-Currency-Sign - R for Rupees.
002300     03  MB-Prm-Currency-Sign  pic x       value "R".
002310         88  MB-Prm-Is-Rupees      value "R".
002400     03  filler                pic x(11).
002500*
