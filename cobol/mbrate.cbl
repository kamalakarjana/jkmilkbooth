000100 identification          division.
000200*===============================
000300*
000400**
000500     program-id.         mbrate.
000600**
000700*    Author.             K R Naidu, B.Sc (Tech), for Vale Milk
000800*                        Producers Co-operative Society.
000900**
001000*    Installation.       Vale Milk Producers Co-operative Society,
001100*                        Booth Accounting Section.
001200**
001300*    Date-Written.       22/08/1989.
001400**
001500*    Date-Compiled.
001600**
001700*    Security.           Property of Vale Milk Producers Co-operative
001800*                        Society.  For use within the Society's own
001900*                        accounting work only.
002000**
002100*    Remarks.            Rating engine.  Given a milk type (buffalo
002200*                        or cow) and a fat reading, searches the
002300*                        published fat/rate chart and hands back
002400*                        the rate per liter to apply.  Same chart
002500*                        search idea as the old check-digit table
002600*                        look-up, just a different table.
002700**
002800*    Called modules.     None.
002900*    Files used.         None - chart held in working storage.
003000**
003100* Changes:
003200* 22/08/89 krn - 1.00 Written, single combined chart, buffalo
003300*                    only, cow milk not bought by the booth yet.
003400* 14/03/94 krn - 1.01 Cow chart added - booth started taking
003500*                    cow milk off three members out past the
003600*                    canal, committee minute 94/7 refers.
003700* 19/09/98 krn - 1.02 Y2K readiness - no date fields in this
003800*                    program, nothing to change.
003900* 11/01/08 krn - 1.03 MBR-Found flag added - previously an
004000*                    out of range fat just fell through with
004100*                    the table SEARCH index left on the last
004200*                    entry, gave a silent wrong rate.
004300* 07/02/26 krn - 1.04 Buffalo & cow charts both re-pegged per
004400*                    the 01/02/26 committee notice, chart text
004500*                    moved out to its own copybook.
004550* 10/08/26 krn - 1.05 Stripped out a dead date layout block that
004560*                    had no business in this program - added a
004570*                    fat/rate trace split and a 3-digit fat
004580*                    guard ahead of the table search instead.
004610* 10/08/26 krn - 1.06 MBR-Fat widened to 2 decimals and the
004620*                    fat-to-key scaling changed to a rounded
004630*                    COMPUTE - the raw hand-held reading was
004640*                    being truncated to one decimal instead of
004650*                    rounded, e.g. 5.26 was coming out 5.2 not
004660*                    5.3.  New MBR-Fat-Rounded output hands the
004670*                    caller back the normalised one-decimal fat
004680*                    so it can be stored on the collection/sale
004690*                    record - ticket MB-26-016.
004695**
004700 environment             division.
004800*===============================
004900*
005000 configuration            section.
005100 special-names.
005200     class milk-digit is "0" thru "9".
005300*
005400 input-output             section.
005500 file-control.
005600*
005700 data                    division.
005800*===============================
005900*
006000 file section.
006100*
006200 working-storage section.
006300*-----------------------
006400 77  Prog-Name           pic x(15) value "MBRATE (1.06)".
006500*
006600*    WS-Fat-Trace / WS-Rate-Trace - there used to be a UK/USA/
006650*       International date layout block sat here, copied off
006680*       one of the payroll copybooks years back.  MBRATE never
006690*       sees a date, so it never did anything - krn 10/08/26.
006700*       Replaced with something this program actually uses:
006710*       the scaled fat key and the looked-up rate, each split
006720*       two ways for the trace line and the range guard below.
006800 01  WS-Fat-Trace.
006900     03  WS-Fat-Disp         pic 9(3)      value zero.
007000     03  WS-Fat-Disp-R redefines WS-Fat-Disp.
007100         05  WS-Fat-Whole    pic 99.
007200         05  WS-Fat-Tenths   pic 9.
007300     03  WS-Fat-Disp-Rng redefines WS-Fat-Disp.
007400         05  WS-Fat-Hundreds     pic 9.
007500         05  WS-Fat-Tens-Unit    pic 99.
007600 01  WS-Rate-Trace.
007700     03  WS-Rate-Disp        pic 9(3)v99   value zero.
007800     03  WS-Rate-Disp-R redefines WS-Rate-Disp.
007900         05  WS-Rate-Rupees  pic 9(3).
008000         05  WS-Rate-Paise   pic 99.
008600*
008700 77  WS-Fat-Key              pic 9(3) binary.
008800*
008900     copy "wsmbrat.cob".
009000*
009100 linkage                 section.
009200****************
009300*
009400***********
009500* mbrate  *
009600***********
009700*
009800 01  MBRate-WS.
009900*    MBR-Milk-Type - B = buffalo, C = cow, input.
010000     03  MBR-Milk-Type       pic x.
010100*    MBR-Fat - raw fat reading, two decimals, input.
010200     03  MBR-Fat             pic 9v99.
010300*    MBR-Rate - rate per liter to apply, output.
010400     03  MBR-Rate            pic 9(3)v99.
010450*    MBR-Fat-Rounded - MBR-Fat normalised to one decimal, half
010460*       away from zero, the key actually searched - output,
010470*       caller stores this on the collection/sale record.
010480     03  MBR-Fat-Rounded     pic 9v9.
010500*    MBR-Found - Y/N, fat was within the chart's valid range.
010600     03  MBR-Found           pic x.
010650     03  filler              pic x(1).
010700*
010800 procedure division using MBRate-WS.
010900*=================================
011000*
011100 AA000-Main.
011200     move     zero to MBR-Rate.
011300     move     "N"  to MBR-Found.
011310*    Round the raw two-decimal reading to the one-decimal chart
011320*    key, half away from zero - COMPUTE ROUNDED does this for
011330*    fat since fat is never negative.
011340     compute  WS-Fat-Key rounded = MBR-Fat * 10.
011350     compute  MBR-Fat-Rounded = WS-Fat-Key / 10.
011410     move     WS-Fat-Key to WS-Fat-Disp.
011420*    A fat key over 099 can't happen - committee doesn't buy
011430*    milk above 9.9% fat - but the old silent-wrong-rate bug
011440*    (see 1.03 above) taught this shop to guard it anyway.
011450     if       WS-Fat-Hundreds not = zero
011460              go to AA000-Exit.
011500     evaluate MBR-Milk-Type
011600         when  "B"
011700               perform AA010-Search-Buffalo
011800         when  "C"
011900               perform AA020-Search-Cow
012000         when  other
012100               continue
012200     end-evaluate.
012300*
012400 AA000-Exit.
012500     exit     program.
012600*
012700 AA010-Search-Buffalo.
012800     set      Buf-Ix to 1.
012900     search   Buf-Chart-Entry
013000              at end
013100                  move "N" to MBR-Found
013110                  display "MBRATE - fat out of range, milk "
013120                          "type B fat " WS-Fat-Whole "."
013130                          WS-Fat-Tenths
013200              when Buf-Fat-Key (Buf-Ix) = WS-Fat-Key
013300                  move Buf-Rate-Val (Buf-Ix) to MBR-Rate
013400                  move "Y" to MBR-Found
013410                  move MBR-Rate to WS-Rate-Disp
013420                  display "MBRATE - buffalo rate "
013430                          WS-Rate-Rupees "." WS-Rate-Paise
013440                          " for fat " WS-Fat-Whole "."
013450                          WS-Fat-Tenths.
013500*
013600 AA010-Exit.
013700     exit.
013800*
013900 AA020-Search-Cow.
014000     set      Cow-Ix to 1.
014100     search   Cow-Chart-Entry
014200              at end
014300                  move "N" to MBR-Found
014310                  display "MBRATE - fat out of range, milk "
014320                          "type C fat " WS-Fat-Whole "."
014330                          WS-Fat-Tenths
014400              when Cow-Fat-Key (Cow-Ix) = WS-Fat-Key
014500                  move Cow-Rate-Val (Cow-Ix) to MBR-Rate
014600                  move "Y" to MBR-Found
014610                  move MBR-Rate to WS-Rate-Disp
014620                  display "MBRATE - cow rate "
014630                          WS-Rate-Rupees "." WS-Rate-Paise
014640                          " for fat " WS-Fat-Whole "."
014650                          WS-Fat-Tenths.
014700*
014800 AA020-Exit.
014900     exit.
015000*
