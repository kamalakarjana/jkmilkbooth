000100*******************************************
000200*                                          *
000300*  Record Definition For Raw Transaction   *
000400*      (Un-Posted Delivery Line) File       *
000500*                                          *
000600*  Read once by MB010 and thrown away -     *
000700*     not a master, not kept after posting  *
000800*******************************************
000900*  File size 28 bytes padded to 60 by filler.
001000*
001100* 05/02/26 krn - Created.
001200* 12/02/26 krn - Added Raw-Tran-Type so one feed can carry
001300*                both collection & sale lines, milkman asked
001400*                for one file off the hand-held, not two.
001450* 10/08/26 krn - Added Raw-Is-Collection/Raw-Is-Sale condition
001460*                names, MB010 was branching on this byte
001470*                against a bare literal in three places.
001480* 10/08/26 krn - Raw-Fat widened to 2 decimals - the new
001490*                hand-held reads fat to the hundredth, booth
001492*                always normalised it to one decimal by eye
001494*                before keying it in, MBRATE now does that
001496*                rounding itself instead of trusting the
001498*                clerk's eye - ticket MB-26-016.
001500*
001600 01  MB-Raw-Trans-Record.
001700*    Raw-Tran-Type - C = collection, S = sale.
001800     03  Raw-Tran-Type       pic x.
001810         88  Raw-Is-Collection   value "C".
001820         88  Raw-Is-Sale         value "S".
001900*    Raw-Party-No - supplier id (C) or customer id (S).
002000     03  Raw-Party-No        pic x(6).
002100*    Raw-Date - yyyy-mm-dd, spaces = use run date.
002200     03  Raw-Date            pic x(10).
002300*    Raw-Session - M/E, spaces = default morning.
002400     03  Raw-Session         pic x.
002500     03  Raw-Liters          pic 9(4)v99.
002600*    Raw-Fat - hand-held reading, two decimals, not yet
002610*       normalised to the one-decimal chart key.
002620     03  Raw-Fat             pic 9v99.
002700*    Raw-Milk-Type - B/C, spaces = default buffalo.
002800     03  Raw-Milk-Type       pic x.
002900     03  filler              pic x(32).
003000*
