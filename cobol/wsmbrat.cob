000100*******************************************
000200*                                          *
000300*  Record Definition For Fat/Rate Charts   *
000400*     (Buffalo & Cow Milk)                 *
000500*                                          *
000600*  Not a file - these are the two published *
000700*     rate cards, fat key stored x 10 to    *
000800*     avoid decimal table searches.         *
000900*******************************************
001000*
001100* 07/02/26 krn - Created.  Buffalo chart per the notice
001200*                pinned up 01/02/26: Rs 40.00 at fat 5.0
001300*                rising Rs 0.80 per 0.1 fat to Rs 80.00 at
001400*                fat 10.0 - applies to ALL buffalo milk,
001500*                old schedule withdrawn, not kept on file.
001600* 09/02/26 krn - Cow chart unchanged this cycle: Rs 25.30
001700*                at fat 3.0 rising Rs 0.23 per 0.1 fat to
001800*                Rs 32.20 at fat 6.0.
001900*
002000 01  MB-Rate-Chart.
002100*
002200*    Buf-Chart-Text - 51 entries, 8 chars each, fat key x 10
002300*    (3 digits) followed by rate in paise (5 digits).
002400*
002500     03  Buf-Chart-Text      pic x(408) value
002600         "05004000051040800520416005304240054043200550440005604480
002700-        "05704560058046400590472006004800061048800620496006305040
002800-        "06405120065052000660528006705360068054400690552007005600
002900-        "07105680072057600730584007405920075060000760608007706160
003000-        "07806240079063200800640008106480082065600830664008406720
003100-        "08506800086068800870696008807040089071200900720009107280
003200-        "09207360093074400940752009507600096076800970776009807840
003300-        "0990792010008000".
003400*
003500     03  Buf-Chart-Table redefines Buf-Chart-Text.
003600         05  Buf-Chart-Entry           occurs 51
003650                                  indexed by Buf-Ix.
003700*            Buf-Fat-Key is stored as fat x 10.
003800             07  Buf-Fat-Key           pic 9(3).
003900             07  Buf-Rate-Val          pic 9(3)v99.
004000*
004100*    Cow-Chart-Text - 31 entries, same 8 char layout.
004200*
004300     03  Cow-Chart-Text      pic x(248) value
004400         "03002530031025530320257603302599034026220350264503602668
004500-        "03702691038027140390273704002760041027830420280604302829
004600-        "04402852045028750460289804702921048029440490296705002990
004700-        "05103013052030360530305905403082055031050560312805703151
004800-        "058031740590319706003220".
004900*
005000     03  Cow-Chart-Table redefines Cow-Chart-Text.
005100         05  Cow-Chart-Entry           occurs 31
005150                                  indexed by Cow-Ix.
005200*            Cow-Fat-Key is stored as fat x 10.
005300             07  Cow-Fat-Key           pic 9(3).
005400             07  Cow-Rate-Val          pic 9(3)v99.
005500*
