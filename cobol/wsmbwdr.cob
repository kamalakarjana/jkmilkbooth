000100*******************************************
000200*                                          *
000300*  Record Definition For Withdrawal        *
000400*      (Cash Advance) File                 *
000500*     Uses Wdrl-Sup-No + Wdrl-Date as       *
000600*          natural key                     *
000700*******************************************
000800*  File size 50 bytes padded to 54 by filler.
000900*
001000* 06/02/26 krn - Created, taken from the shape of the old
001100*                pay record - one id, one date, one amount.
001150* 10/08/26 krn - Added Wdrl-Sup-No-Is-Valid condition name,
001160*                same guard as on the two master cards.
001200*
001300 01  MB-Withdrawal-Record.
001400*    Wdrl-Sup-No is the paid-to supplier, numeric text.
001500     03  Wdrl-Sup-No         pic x(6).
001510         88  Wdrl-Sup-No-Is-Valid    value "000001" thru "999999".
001600*    Wdrl-Date is yyyy-mm-dd.
001700     03  Wdrl-Date           pic x(10).
001800*    Wdrl-Amount - whole rupees paid out.
001900     03  Wdrl-Amount         pic 9(7)    comp-3.
002000     03  Wdrl-Note           pic x(30).
002100     03  filler              pic x(4).
002200*
