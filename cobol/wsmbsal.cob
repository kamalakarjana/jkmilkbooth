000100*******************************************
000200*                                          *
000300*  Record Definition For Sale              *
000400*      (Milk Sold) File                    *
000500*     Uses Sale-Cus-No + Sale-Date +        *
000600*          Sale-Session as natural key      *
000700*******************************************
000800*  File size 61 bytes padded to 80 by filler.
000900*
001000* 05/02/26 krn - Created, twin of the collection layout with
001100*                the customer id in place of the supplier id,
001200*                same as the employee/history pairing in the
001300*                payroll copybooks.
001350* 10/08/26 krn - Added Sale-Cus-No-Is-Valid condition name,
001360*                same guard as on the two master cards.
001400*
001500 01  MB-Sale-Record.
001600*    Sale-Cus-No is the billed-to customer, numeric text.
001700     03  Sale-Cus-No         pic x(6).
001710         88  Sale-Cus-No-Is-Valid    value "000001" thru "999999".
001800*    Sale-Date is yyyy-mm-dd.
001900     03  Sale-Date           pic x(10).
002000*    Sale-Session - M = morning, E = evening.
002100     03  Sale-Session        pic x.
002200     03  Sale-Liters         pic 9(4)v99  comp-3.
002300     03  Sale-Fat            pic 9v9     comp-3.
002400*    Sale-Milk-Type - B = buffalo, C = cow.
002500     03  Sale-Milk-Type      pic x.
002600     03  Sale-Rate           pic 9(3)v99  comp-3.
002700*    Sale-Amount - floor(liters x rate), whole rupees.
002800     03  Sale-Amount         pic 9(7)    comp-3.
002900     03  Sale-Note           pic x(30).
003000     03  filler              pic x(19).
003100*
