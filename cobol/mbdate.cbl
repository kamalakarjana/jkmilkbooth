000100 identification          division.
000200*===============================
000300*
000400**
000500     program-id.         mbdate.
000600**
000700*    Author.             K R Naidu, B.Sc (Tech), for Vale Milk
000800*                        Producers Co-operative Society.
000900**
001000*    Installation.       Vale Milk Producers Co-operative Society,
001100*                        Booth Accounting Section.
001200**
001300*    Date-Written.       14/06/1987.
001400**
001500*    Date-Compiled.
001600**
001700*    Security.           Property of Vale Milk Producers Co-operative
001800*                        Society.  For use within the Society's own
001900*                        accounting work only.
002000**
002100*    Remarks.            Shared date-arithmetic routine.  Splits a
002200*                        10 char yyyy-mm-dd field into numeric year,
002300*                        month & day, flags an unparsable date, and
002400*                        works out the last day of the given month
002500*                        (allowing for leap years) for the payment
002600*                        cycle split in MBCYCLE and the other batch
002700*                        jobs that chop a month in two.
002800**
002900*    Called modules.     None.
003000*    Files used.         None - pure working storage routine.
003100**
003200* Changes:
003300* 14/06/87 krn - 1.00 Written for the booth ledger card system.
003400* 02/11/91 krn - 1.01 Century check added for the leap year rule
003500*                    (divisible by 4, not by 100 unless by 400) -
003600*                    booth secretary asked after the 1900 argument
003700*                    at the union meeting.
003800* 23/09/98 krn - 1.02 Y2K readiness - confirmed 4 digit year field
003900*                    already in use throughout, no change needed.
004000* 17/02/04 krn - 1.03 Tightened the separator check - blank dates
004100*                    from the hand written ledger were slipping
004200*                    through as "valid" with garbage day numbers.
004300* 07/02/26 krn - 1.04 Carried into the new MB suite unchanged bar
004400*                    re-numbering of the working storage.
004500**
004600 environment             division.
004700*===============================
004800*
004900 configuration            section.
005000 special-names.
005100     class milk-digit is "0" thru "9".
005200*
005300 input-output             section.
005400 file-control.
005500*
005600 data                    division.
005700*===============================
005800*
005900 file section.
006000*
006100 working-storage section.
006200*-----------------------
006300 77  Prog-Name           pic x(15) value "MBDATE (1.04)".
006400*
006500 01  WS-Date-Formats.
006600     03  WS-Swap             pic 99.
006700     03  WS-Date             pic x(10)   value "9999-99-99".
006800     03  WS-UK redefines WS-Date.
006900         05  WS-Days         pic 99.
007000         05  filler          pic x.
007100         05  WS-Month        pic 99.
007200         05  filler          pic x.
007300         05  WS-Year         pic 9(4).
007400     03  WS-USA redefines WS-Date.
007500         05  WS-USA-Month    pic 99.
007600         05  filler          pic x.
007700         05  WS-USA-Days     pic 99.
007800         05  filler          pic x.
007900         05  filler          pic 9(4).
008000     03  WS-Intl redefines WS-Date.
008100         05  WS-Intl-Year    pic 9(4).
008200         05  filler          pic x.
008300         05  WS-Intl-Month   pic 99.
008400         05  filler          pic x.
008500         05  WS-Intl-Days    pic 99.
008600*
008700 01  WS-Work.
008800     03  WS-Sep-1            pic x.
008900     03  WS-Sep-2            pic x.
009000     03  WS-Century          binary-char unsigned.
009100     03  WS-Rem-4            binary-char unsigned.
009200     03  WS-Rem-100          binary-char unsigned.
009300     03  WS-Rem-400          binary-short unsigned.
009400     03  WS-Leap-Flag        pic x          value "N".
009450     03  filler              pic x(3).
009500*
009600 01  WS-Month-Days-Tab.
009700     03  WS-Month-Days       pic 99  occurs 12  value zero.
009750     03  filler              pic x(4).
009800*
009900 linkage                 section.
010000****************
010100*
010200***********
010300* mbdate  *
010400***********
010500*
010600 01  MBDate-WS.
010700*    MBD-Date is yyyy-mm-dd, input.
010800     03  MBD-Date            pic x(10).
010900*    MBD-Year, MBD-Month, MBD-Day are output.
011000     03  MBD-Year            pic 9(4).
011100     03  MBD-Month           pic 99.
011200     03  MBD-Day             pic 99.
011300*    MBD-Month-End - last day of MBD-Month, output.
011400     03  MBD-Month-End       pic 99.
011500*    MBD-Valid - Y/N, output.
011600     03  MBD-Valid           pic x.
011650     03  filler              pic x(1).
011700*
011800 procedure division using MBDate-WS.
011900*=================================
012000*
012100 AA000-Main.
012200     move     "N"  to  MBD-Valid.
012300     move     zero to  MBD-Year MBD-Month MBD-Day MBD-Month-End.
012400     move     MBD-Date (5:1) to WS-Sep-1.
012500     move     MBD-Date (8:1) to WS-Sep-2.
012600     if       WS-Sep-1 not = "-" or WS-Sep-2 not = "-"
012700              go to AA000-Exit.
012800     if       MBD-Date (1:4) not numeric or
012900              MBD-Date (6:2) not numeric or
013000              MBD-Date (9:2) not numeric
013100              go to AA000-Exit.
013200     move     MBD-Date (1:4) to MBD-Year.
013300     move     MBD-Date (6:2) to MBD-Month.
013400     move     MBD-Date (9:2) to MBD-Day.
013500     if       MBD-Month < 1 or > 12
013600              go to AA000-Exit.
013700     if       MBD-Day < 1 or > 31
013800              go to AA000-Exit.
013900     move     "Y" to MBD-Valid.
014000     perform  AA010-Find-Month-End.
014100*
014200 AA000-Exit.
014300     exit     program.
014400*
014500 AA010-Find-Month-End.
014600*
014700*    31 day months Jan,Mar,May,Jul,Aug,Oct,Dec - 30 day months
014800*    Apr,Jun,Sep,Nov - Feb is 28 or 29 on the leap year test below.
014900*
015000     move     31 to WS-Month-Days (1)  WS-Month-Days (3)
015100                     WS-Month-Days (5)  WS-Month-Days (7)
015200                     WS-Month-Days (8)  WS-Month-Days (10)
015300                     WS-Month-Days (12).
015400     move     30 to WS-Month-Days (4)  WS-Month-Days (6)
015500                     WS-Month-Days (9)  WS-Month-Days (11).
015600     move     28 to WS-Month-Days (2).
015700     move     "N" to WS-Leap-Flag.
015800     divide   MBD-Year by 4   giving WS-Century remainder WS-Rem-4.
015900     divide   MBD-Year by 100 giving WS-Century remainder WS-Rem-100.
016000     divide   MBD-Year by 400 giving WS-Century remainder WS-Rem-400.
016100     if       WS-Rem-4 = zero
016200              move "Y" to WS-Leap-Flag.
016300     if       WS-Rem-100 = zero
016400              move "N" to WS-Leap-Flag.
016500     if       WS-Rem-400 = zero
016600              move "Y" to WS-Leap-Flag.
016700     if       WS-Leap-Flag = "Y"
016800              move 29 to WS-Month-Days (2).
016900     move     WS-Month-Days (MBD-Month) to MBD-Month-End.
017000*
017100 AA010-Exit.
017200     exit.
017300*
