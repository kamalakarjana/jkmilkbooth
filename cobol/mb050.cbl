000100 identification          division.
000200*===============================
000300*
000400**
000500     program-id.         mb050.
000600**
000700*    Author.             K R Naidu, B.Sc (Tech), for Vale Milk
000800*                        Producers Co-operative Society.
000900**
001000*    Installation.       Vale Milk Producers Co-operative Society,
001100*                        Booth Accounting Section.
001200**
001300*    Date-Written.       04/03/1992.
001400**
001500*    Date-Compiled.
001600**
001700*    Security.           Property of Vale Milk Producers Co-operative
001800*                        Society.  For use within the Society's own
001900*                        accounting work only.
002000**
002100*    Remarks.            Rate-refresh.  Runs after the committee
002200*                        publishes a new fat/rate chart, walks the
002300*                        day's collection records and re-rates any
002400*                        that would come out different under the
002500*                        new chart - same idea as the old LWT
002600*                        re-calc run after a withholding table
002700*                        change, just against MBRATE instead.
002800*                        Refuses to run for a date before the
002900*                        chart-change cutoff, committee's own rule,
003000*                        ticket MB-26-014 refers.
003100**
003200*    Called modules.     MBRATE.
003300*    Files used.         PARAM-FILE, COLLECT-FILE (updated in
003400*                        place).
003500**
003600* Changes:
003700* 04/03/92 krn - 1.00 Written for the LWT table change that year.
003800* 09/11/97 krn - 1.01 Updated count split buffalo/cow added,
003900*                    treasurer wanted the two milk types shown
004000*                    apart on the console summary.
004100* 29/09/98 krn - 1.02 Y2K readiness - cutoff compare already
004200*                    4 digit year text compare, no change needed.
004300* 21/02/26 krn - 1.03 Re-cast for MBRATE & the 01/02/26 chart
004400*                    change, cutoff moved to the new date.
004450* 10/08/26 krn - 1.04 Added the migration pass (MB-Run-Mode =
004460*                    M) - committee wants every old buffalo
004470*                    record re-pegged in one run, not just
004480*                    the current day's, ticket MB-26-014
004490*                    continued.  Dropped the dead date layout
004500*                    block, put to real use on the banner
004510*                    lines instead.
004520* 10/08/26 krn - 1.05 MBRate-WS widened to match MBRATE's new
004530*                    shape (two-decimal MBR-Fat, new
004540*                    MBR-Fat-Rounded field) - ticket MB-26-016.
004550*                    Coll-Fat is already one decimal on file so
004560*                    this pass doesn't need the rounded output,
004570*                    just the matching linkage layout.
004580**
004600 environment             division.
004700*===============================
004800*
004900 configuration            section.
005000 special-names.
005100     class milk-digit is "0" thru "9".
005200*
005300 input-output             section.
005400 file-control.
005500     select  PARAM-FILE     assign to MBPARM
005600             organization is sequential
005700             file status  is WS-Paramfile-Status.
005800     select  COLLECT-FILE   assign to COLLFILE
005900             organization is sequential
006000             access mode  is sequential
006100             file status  is WS-Collfile-Status.
006200*
006300 data                    division.
006400*===============================
006500*
006600 file section.
006700*
006800 fd  PARAM-FILE.
006900     copy "wsmbcal.cob".
007000*
007100 fd  COLLECT-FILE.
007200     copy "wsmbcol.cob".
007300*
007400 working-storage section.
007500*-----------------------
007600 77  Prog-Name               pic x(15) value "MB050 (1.05)".
007700*
007800*    WS-Date-Banner - used to turn whichever date is live at
007850*       the moment (the cutoff, or the run date) into the
007900*       UK/USA/International forms printed on the console
007950*       banner lines below.  There used to be a block here
007960*       copied in off an old payroll copybook that never got
007970*       wired up to anything, krn 10/08/26.
007980 01  WS-Date-Banner.
008000     03  WS-Date             pic x(10)   value "9999-99-99".
008100     03  WS-UK redefines WS-Date.
008150         05  WS-Days         pic 99.
008200         05  filler          pic x.
008250         05  WS-Month        pic 99.
008300         05  filler          pic x.
008350         05  WS-Year         pic 9(4).
008400     03  WS-USA redefines WS-Date.
008450         05  WS-USA-Month    pic 99.
008500         05  filler          pic x.
008550         05  WS-USA-Days     pic 99.
008600         05  filler          pic x.
008650         05  filler          pic 9(4).
008700     03  WS-Intl redefines WS-Date.
008750         05  WS-Intl-Year    pic 9(4).
008800         05  filler          pic x.
008850         05  WS-Intl-Month   pic 99.
008900         05  filler          pic x.
008950         05  WS-Intl-Days    pic 99.
009000*
009900 01  WS-File-Status.
010000     03  WS-Paramfile-Status pic xx value "00".
010100     03  WS-Collfile-Status  pic xx value "00".
010200     03  filler              pic x(4).
010300*
010400 01  WS-Switches.
010500     03  WS-Collfile-Eof     pic x value "N".
010550         88  Collfile-At-End     value "Y".
010600     03  filler              pic x(5).
010700*
010800 01  WS-Cutoff-Date          pic x(10) value "2026-02-01".
010900*
011000 01  WS-Counts.
011100     03  WS-Read-Count       binary-long unsigned value zero.
011200     03  WS-Updated-Buf      binary-long unsigned value zero.
011300     03  WS-Updated-Cow      binary-long unsigned value zero.
011400     03  WS-Changed-Flag     pic x value "N".
011450         88  Rerate-File-Changed value "Y".
011500     03  filler              pic x(3).
011600*
011700 01  WS-Diff-Totals.
011800     03  WS-Old-Amount       pic 9(7)   comp-3.
011900     03  WS-New-Amount       pic 9(7)   comp-3.
011950     03  WS-Rerate-Calc      pic 9(9)v9999 comp-3.
012000     03  WS-Tot-Diff         pic s9(9)  comp-3.
012100     03  filler              pic x(4).
012200*
012300 01  MBRate-WS.
012400     03  MBR-Milk-Type       pic x.
012500     03  MBR-Fat             pic 9v99.
012600     03  MBR-Rate            pic 9(3)v99.
012610     03  MBR-Fat-Rounded     pic 9v9.
012700     03  MBR-Found           pic x.
012750         88  MBR-Was-Found       value "Y".
012800     03  filler              pic x(1).
012900*
013000 procedure division.
013100*=================================
013200*
013300 aa000-Main section.
013400 aa000-Begin.
013500     perform  aa010-Begin thru aa010-Exit.
013550     evaluate true
013560         when     MB-Mode-Is-Migrate
013570                  move WS-Cutoff-Date to WS-Date
013580                  display "MB050 - migration mode, rerating "
013590                          "buffalo collections from "
013591                          WS-Days "/" WS-Month "/" WS-Year
013592                  perform aa025-Migrate-File
013600         when     MB-Run-Date < WS-Cutoff-Date
013610                  move MB-Run-Date to WS-Date
013700                  display "MB050 - refused, run date "
013710                          WS-USA-Month "/" WS-USA-Days
013720                          " before cutoff " WS-Cutoff-Date
013900                  move 99 to MB-Term-Code
014000                  go to aa000-Exit
014010         when     other
014020                  move MB-Run-Date to WS-Date
014030                  display "MB050 - daily rerate run for "
014040                          WS-Intl-Year "-" WS-Intl-Month "-"
014050                          WS-Intl-Days
014100                  perform aa020-Rerate-File
014110     end-evaluate.
014200     display  "MB050 - records read......." WS-Read-Count.
014300     display  "MB050 - buffalo rerated....." WS-Updated-Buf.
014400     display  "MB050 - cow rerated.........." WS-Updated-Cow.
014500     display  "MB050 - total amount diff...." WS-Tot-Diff.
014550     if       not Rerate-File-Changed
014560              display "MB050 - no rate change, file left as it was".
014600*
014700 aa000-Exit.
014800     perform  aa099-Begin thru aa099-Exit.
014900     stop     run.
015000*
015100 aa010-Open-Files section.
015200 aa010-Begin.
015300     open     input  PARAM-FILE.
015400     read     PARAM-FILE at end move 99 to MB-Term-Code.
015500     close    PARAM-FILE.
015600     open     i-o    COLLECT-FILE.
015700*
015800 aa010-Exit.
015900     exit.
016000*
016100 aa020-Rerate-File section.
016200 aa020-Begin.
016300     read     COLLECT-FILE at end move "Y" to WS-Collfile-Eof.
016400     perform  aa021-Rerate-Step
016500              until Collfile-At-End.
016600*
016700 aa020-Exit.
016800     exit.
016900*
017000 aa021-Rerate-Step.
017100     if       Coll-Date = MB-Run-Date
017200              add 1 to WS-Read-Count
017300              perform aa030-Rerate-Record.
017400     read     COLLECT-FILE at end move "Y" to WS-Collfile-Eof.
017450*
017460 aa025-Migrate-File section.
017470 aa025-Begin.
017480     read     COLLECT-FILE at end move "Y" to WS-Collfile-Eof.
017490     perform  aa026-Migrate-Step
017495              until Collfile-At-End.
017498*
017499 aa025-Exit.
017500     exit.
017510*
017520 aa026-Migrate-Step.
017530     if       Coll-Date not < WS-Cutoff-Date and Coll-Is-Buffalo
017540              add 1 to WS-Read-Count
017550              perform aa030-Rerate-Record.
017560     read     COLLECT-FILE at end move "Y" to WS-Collfile-Eof.
017570*
017600 aa030-Rerate-Record section.
017700 aa030-Begin.
017800     move     Coll-Milk-Type to MBR-Milk-Type.
017900     move     Coll-Fat        to MBR-Fat.
018000     call     "MBRATE" using MBRate-WS.
018100     if       MBR-Was-Found and MBR-Rate not = Coll-Rate
018200              move Coll-Amount to WS-Old-Amount
018300              compute WS-Rerate-Calc = Coll-Liters * MBR-Rate
018400              move WS-Rerate-Calc to WS-New-Amount
018500              move MBR-Rate to Coll-Rate
018600              move WS-New-Amount to Coll-Amount
018700              rewrite MB-Collection-Record
018800              perform aa031-Bump-Type-Count
018900              compute WS-Tot-Diff = WS-Tot-Diff
019000                             + WS-New-Amount - WS-Old-Amount
019100              move "Y" to WS-Changed-Flag.
019200*
019300 aa030-Exit.
019400     exit.
019500*
019600 aa031-Bump-Type-Count.
019700     if       Coll-Is-Cow
019800              add 1 to WS-Updated-Cow
019900     else
020000              add 1 to WS-Updated-Buf.
020100*
020200 aa099-Close-Files section.
020300 aa099-Begin.
020400     close    COLLECT-FILE.
020500*
020600 aa099-Exit.
020700     exit.
020800*
