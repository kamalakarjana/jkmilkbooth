000100 identification          division.
000200*===============================
000300*
000400**
000500     program-id.         mb060.
000600**
000700*    Author.             K R Naidu, B.Sc (Tech), for Vale Milk
000800*                        Producers Co-operative Society.
000900**
001000*    Installation.       Vale Milk Producers Co-operative Society,
001100*                        Booth Accounting Section.
001200**
001300*    Date-Written.       08/04/1995.
001400**
001500*    Date-Compiled.
001600**
001700*    Security.           Property of Vale Milk Producers Co-operative
001800*                        Society.  For use within the Society's own
001900*                        accounting work only.
002000**
002100*    Remarks.            Detail export.  One line per collection for
002200*                        the month, supplier name joined on, comma
002300*                        separated for the auditor's spreadsheet -
002400*                        he will not take the printed register any
002500*                        more, wants it on a diskette.  Sorted by
002600*                        supplier name then date same as he asked,
002700*                        table built in memory and shuffled into
002800*                        order rather than a sort run, the booth's
002900*                        masters are nowhere near big enough to
003000*                        need one.
003100**
003200*    Called modules.     None.
003300*    Files used.         PARAM-FILE, COLLECT-FILE, SUPPLIER-MAST,
003400*                        DETAIL-CSV.
003500**
003600* Changes:
003700* 08/04/95 krn - 1.00 Written.
003800* 14/10/98 krn - 1.01 Y2K readiness - date field already 4 digit
003900*                    year text, no change needed.
004000* 24/02/26 krn - 1.02 Re-cast onto the MB record layouts.
004010* 10/08/26 krn - 1.03 Condition-names on the EOF switches and
004020*                    the supplier-card id check, open-files now
004030*                    runs as a THRU range - ticket MB-26-014.
004100**
004200 environment             division.
004300*===============================
004400*
004500 configuration            section.
004600 special-names.
004700     class milk-digit is "0" thru "9".
004800*
004900 input-output             section.
005000 file-control.
005100     select  PARAM-FILE     assign to MBPARM
005200             organization is sequential
005300             file status  is WS-Paramfile-Status.
005400     select  SUPPLIER-MAST  assign to SUPPLMAS
005500             organization is sequential
005600             file status  is WS-Supplmas-Status.
005700     select  COLLECT-FILE   assign to COLLFILE
005800             organization is sequential
005900             file status  is WS-Collfile-Status.
006000     select  DETAIL-CSV     assign to DETAILCV
006100             organization is line sequential
006200             file status  is WS-Detailcv-Status.
006300*
006400 data                    division.
006500*===============================
006600*
006700 file section.
006800*
006900 fd  PARAM-FILE.
007000     copy "wsmbcal.cob".
007100*
007200 fd  SUPPLIER-MAST.
007300     copy "wsmbsup.cob".
007400*
007500 fd  COLLECT-FILE.
007600     copy "wsmbcol.cob".
007700*
007800 fd  DETAIL-CSV.
007900 01  DETAIL-CSV-Rec.
007950     03  DETAIL-CSV-Line     pic x(128).
007970     03  filler              pic x(4).
008000*
008100 working-storage section.
008200*-----------------------
008300 77  Prog-Name               pic x(15) value "MB060 (1.03)".
008400*
008500 01  WS-Date-Formats.
008600     03  WS-Date             pic x(10)   value "9999-99-99".
008700     03  WS-UK redefines WS-Date.
008800         05  WS-Days         pic 99.
008900         05  filler          pic x.
009000         05  WS-Month        pic 99.
009100         05  filler          pic x.
009200         05  WS-Year         pic 9(4).
009300     03  WS-USA redefines WS-Date.
009400         05  WS-USA-Month    pic 99.
009500         05  filler          pic x.
009600         05  WS-USA-Days     pic 99.
009700         05  filler          pic x.
009800         05  filler          pic 9(4).
009900     03  WS-Intl redefines WS-Date.
010000         05  WS-Intl-Year    pic 9(4).
010100         05  filler          pic x.
010200         05  WS-Intl-Month   pic 99.
010300         05  filler          pic x.
010400         05  WS-Intl-Days    pic 99.
010500*
010600 01  WS-File-Status.
010700     03  WS-Paramfile-Status pic xx value "00".
010800     03  WS-Supplmas-Status  pic xx value "00".
010900     03  WS-Collfile-Status  pic xx value "00".
011000     03  WS-Detailcv-Status  pic xx value "00".
011100     03  filler              pic x(4).
011200*
011300 01  WS-Switches.
011400     03  WS-Supplmas-Eof     pic x value "N".
011410         88  Supplmas-At-End     value "Y".
011500     03  WS-Collfile-Eof     pic x value "N".
011510         88  Collfile-At-End     value "Y".
011600     03  filler              pic x(6).
011700*
011800 01  WS-Supplier-Table.
011900     03  WS-Sup-Count        binary-short unsigned value zero.
012000     03  filler              pic x(4).
012100     03  WS-Sup-Entry        occurs 1000 indexed by WS-Sup-Tx.
012200         05  WS-Sup-Id       pic x(6).
012300         05  WS-Sup-Nm       pic x(30).
012400*
012500 01  WS-Join-Table.
012600     03  WS-Join-Count       binary-short unsigned value zero.
012700     03  filler              pic x(4).
012800     03  WS-Join-Entry       occurs 2000 indexed by WS-Join-Tx.
012900         05  WJ-Sup-Id       pic x(6).
013000         05  WJ-Sup-Nm       pic x(30).
013100         05  WJ-Date         pic x(10).
013200         05  WJ-Session      pic x.
013300         05  WJ-Liters       pic 9(4)v99 comp-3.
013400         05  WJ-Fat          pic 9v9     comp-3.
013500         05  WJ-Type         pic x.
013600         05  WJ-Rate         pic 9(3)v99 comp-3.
013700         05  WJ-Amount       pic 9(7)    comp-3.
013800*
013900 01  WS-Swap-Entry.
014000     03  WS-Swap-Id          pic x(6).
014100     03  WS-Swap-Nm          pic x(30).
014200     03  WS-Swap-Date        pic x(10).
014300     03  WS-Swap-Session     pic x.
014400     03  WS-Swap-Liters      pic 9(4)v99 comp-3.
014500     03  WS-Swap-Fat         pic 9v9     comp-3.
014600     03  WS-Swap-Type        pic x.
014700     03  WS-Swap-Rate        pic 9(3)v99 comp-3.
014800     03  WS-Swap-Amount      pic 9(7)    comp-3.
014900     03  filler              pic x(4).
015000*
015100 01  WS-Sort-Work.
015200     03  WS-Sort-Ix          binary-long unsigned.
015300     03  WS-Sort-Jx          binary-long unsigned.
015400     03  filler              pic x(4).
015500*
015600 01  WS-Edit-Fields.
015700     03  WE-Liters           pic zzz9.99.
015800     03  WE-Fat              pic 9.9.
015900     03  WE-Rate             pic zz9.99.
016000     03  WE-Amount           pic zzzzzz9.
016100     03  filler              pic x(4).
016200*
016300 procedure division.
016400*=================================
016500*
016600 aa000-Main section.
016700 aa000-Begin.
016800     perform  aa010-Begin thru aa010-Exit.
016900     perform  aa020-Load-Suppliers.
017000     perform  aa030-Build-Join-Table.
017100     perform  aa040-Sort-Join-Table.
017200     perform  aa050-Write-Csv.
017300     perform  aa099-Close-Files.
017400     stop     run.
017500*
017600 aa010-Open-Files section.
017700 aa010-Begin.
017800     open     input  PARAM-FILE.
017900     read     PARAM-FILE at end move 99 to MB-Term-Code.
018000     close    PARAM-FILE.
018100     open     input  SUPPLIER-MAST COLLECT-FILE.
018200     open     output DETAIL-CSV.
018300*
018400 aa010-Exit.
018500     exit.
018600*
018700 aa020-Load-Suppliers section.
018800 aa020-Begin.
018900     read     SUPPLIER-MAST at end move "Y" to WS-Supplmas-Eof.
019000     perform  aa021-Supplier-Step
019100              until Supplmas-At-End.
019200*
019300 aa020-Exit.
019400     exit.
019500*
019600 aa021-Supplier-Step.
019610     if       Sup-No-Is-Valid
019620              add      1 to WS-Sup-Count
019630              move     Sup-No   to WS-Sup-Id (WS-Sup-Count)
019640              move     Sup-Name to WS-Sup-Nm (WS-Sup-Count).
020000     read     SUPPLIER-MAST at end move "Y" to WS-Supplmas-Eof.
020100*
020200 aa030-Build-Join-Table section.
020300 aa030-Begin.
020400     read     COLLECT-FILE at end move "Y" to WS-Collfile-Eof.
020500     perform  aa031-Join-Step
020600              until Collfile-At-End.
020700*
020800 aa030-Exit.
020900     exit.
021000*
021100 aa031-Join-Step.
021200     if       Coll-Date (1:7) = MB-Run-Year-Month
021300              add 1 to WS-Join-Count
021400              move Coll-Sup-No    to WJ-Sup-Id  (WS-Join-Count)
021500              move Coll-Date      to WJ-Date    (WS-Join-Count)
021600              move Coll-Session   to WJ-Session (WS-Join-Count)
021700              move Coll-Liters    to WJ-Liters  (WS-Join-Count)
021800              move Coll-Fat       to WJ-Fat     (WS-Join-Count)
021900              move Coll-Milk-Type to WJ-Type    (WS-Join-Count)
022000              move Coll-Rate      to WJ-Rate    (WS-Join-Count)
022100              move Coll-Amount    to WJ-Amount  (WS-Join-Count)
022200              move spaces to WJ-Sup-Nm (WS-Join-Count)
022300              set WS-Sup-Tx to 1
022400              search WS-Sup-Entry
022500                   at end continue
022600                   when WS-Sup-Id (WS-Sup-Tx) = Coll-Sup-No
022700                        move WS-Sup-Nm (WS-Sup-Tx)
022800                                  to WJ-Sup-Nm (WS-Join-Count).
022900     read     COLLECT-FILE at end move "Y" to WS-Collfile-Eof.
023000*
023100 aa040-Sort-Join-Table section.
023200 aa040-Begin.
023300     if       WS-Join-Count < 2
023400              go to aa040-Exit.
023500     perform  aa041-Outer-Pass
023600              varying WS-Sort-Ix from 1 by 1
023700              until WS-Sort-Ix > WS-Join-Count - 1.
023800*
023900 aa040-Exit.
024000     exit.
024100*
024200 aa041-Outer-Pass.
024300     perform  aa042-Inner-Pass
024400              varying WS-Sort-Jx from 1 by 1
024500              until WS-Sort-Jx > WS-Join-Count - WS-Sort-Ix.
024600*
024700 aa042-Inner-Pass.
024800     if       WJ-Sup-Nm (WS-Sort-Jx) > WJ-Sup-Nm (WS-Sort-Jx + 1)
024900        or    (WJ-Sup-Nm (WS-Sort-Jx) = WJ-Sup-Nm (WS-Sort-Jx + 1)
025000        and    WJ-Date (WS-Sort-Jx) > WJ-Date (WS-Sort-Jx + 1))
025100              perform aa043-Swap-Entries.
025200*
025300 aa043-Swap-Entries.
025400     move     WS-Join-Entry (WS-Sort-Jx)     to WS-Swap-Entry.
025500     move     WS-Join-Entry (WS-Sort-Jx + 1) to
025600                              WS-Join-Entry (WS-Sort-Jx).
025700     move     WS-Swap-Entry to WS-Join-Entry (WS-Sort-Jx + 1).
025800*
025900 aa050-Write-Csv section.
026000 aa050-Begin.
026100     move     "SUP-ID,NAME,DATE,SESSION,LITERS,FAT,TYPE,RATE,AMOUNT"
026200                                       to DETAIL-CSV-Line.
026300     write    DETAIL-CSV-Rec.
026400     perform  aa051-Csv-Line
026500              varying WS-Join-Tx from 1 by 1
026600              until WS-Join-Tx > WS-Join-Count.
026700*
026800 aa050-Exit.
026900     exit.
027000*
027100 aa051-Csv-Line.
027200     move     WJ-Liters (WS-Join-Tx) to WE-Liters.
027300     move     WJ-Fat    (WS-Join-Tx) to WE-Fat.
027400     move     WJ-Rate   (WS-Join-Tx) to WE-Rate.
027500     move     WJ-Amount (WS-Join-Tx) to WE-Amount.
027600     string   WJ-Sup-Id  (WS-Join-Tx)       delimited by size
027700              "," delimited by size
027800              WJ-Sup-Nm  (WS-Join-Tx)       delimited by size
027900              "," delimited by size
028000              WJ-Date    (WS-Join-Tx)       delimited by size
028100              "," delimited by size
028200              WJ-Session (WS-Join-Tx)       delimited by size
028300              "," delimited by size
028400              WE-Liters                     delimited by size
028500              "," delimited by size
028600              WE-Fat                        delimited by size
028700              "," delimited by size
028800              WJ-Type    (WS-Join-Tx)       delimited by size
028900              "," delimited by size
029000              WE-Rate                       delimited by size
029100              "," delimited by size
029200              WE-Amount                     delimited by size
029300         into DETAIL-CSV-Line.
029400     write    DETAIL-CSV-Rec.
029500     move     spaces to DETAIL-CSV-Rec.
029600*
029700 aa099-Close-Files section.
029800 aa099-Begin.
029900     close    SUPPLIER-MAST COLLECT-FILE DETAIL-CSV.
030000*
030100 aa099-Exit.
030200     exit.
030300*
