000100 identification          division.
000200*===============================
000300*
000400**
000500     program-id.         mb030.
000600**
000700*    Author.             K R Naidu, B.Sc (Tech), for Vale Milk
000800*                        Producers Co-operative Society.
000900**
001000*    Installation.       Vale Milk Producers Co-operative Society,
001100*                        Booth Accounting Section.
001200**
001300*    Date-Written.       02/07/1990.
001400**
001500*    Date-Compiled.
001600**
001700*    Security.           Property of Vale Milk Producers Co-operative
001800*                        Society.  For use within the Society's own
001900*                        accounting work only.
002000**
002100*    Remarks.            Month-end settlement register.  Supplier
002200*                        section shows what each supplier earned,
002300*                        what they drew out against it, and the
002400*                        balance owing either way; customer section
002500*                        shows what each customer bought.  Same
002600*                        register shape as the old payroll check
002700*                        register, gross/deductions/net carried
002800*                        over as amount/withdrawn/balance.
002900**
003000*    Called modules.     None.
003100*    Files used.         PARAM-FILE, COLLECT-FILE, SALES-FILE,
003200*                        WDRL-FILE, SUPPLIER-MAST, CUSTOMER-MAST,
003300*                        MONTHLY-RPT.
003400**
003500* Changes:
003600* 02/07/90 krn - 1.00 Written, supplier section only.
003700* 19/02/94 krn - 1.01 Customer section added - booth started
003800*                    selling milk out of the same ledger, secretary
003900*                    wanted both on the one register.
004000* 27/09/98 krn - 1.02 Y2K readiness - year-month key already
004100*                    4 digit year, no change needed.
004200* 16/02/26 krn - 1.03 Re-cast onto the MB record layouts, balance
004300*                    column added (amount less withdrawn).
004310* 10/08/26 krn - 1.04 Condition-names on the EOF switches and the
004320*                    master-card id checks instead of bare "Y"/"N"
004330*                    and literal range tests scattered through the
004340*                    four loader/accumulator paragraphs - ticket
004350*                    MB-26-014.  Opening section now runs as a
004360*                    THRU range.
004370* 10/08/26 krn - 1.05 WS-Co-Name widened to match the 40-byte
004380*                    company name on the param card, was 30 and
004390*                    silently clipping - ticket MB-26-015.
004400**
004500 environment             division.
004600*===============================
004700*
004800 configuration            section.
004900 special-names.
005000     c01 is TOP-OF-FORM
005100     class milk-digit is "0" thru "9".
005200*
005300 input-output             section.
005400 file-control.
005500     select  PARAM-FILE     assign to MBPARM
005600             organization is sequential
005700             file status  is WS-Paramfile-Status.
005800     select  SUPPLIER-MAST  assign to SUPPLMAS
005900             organization is sequential
006000             file status  is WS-Supplmas-Status.
006100     select  CUSTOMER-MAST  assign to CUSTMAS
006200             organization is sequential
006300             file status  is WS-Custmas-Status.
006400     select  COLLECT-FILE   assign to COLLFILE
006500             organization is sequential
006600             file status  is WS-Collfile-Status.
006700     select  SALES-FILE     assign to SALEFILE
006800             organization is sequential
006900             file status  is WS-Salefile-Status.
007000     select  WDRL-FILE      assign to WDRLFILE
007100             organization is sequential
007200             file status  is WS-Wdrlfile-Status.
007300     select  MONTHLY-RPT    assign to MONTHRPT
007400             organization is line sequential
007500             file status  is WS-Monthrpt-Status.
007600*
007700 data                    division.
007800*===============================
007900*
008000 file section.
008100*
008200 fd  PARAM-FILE.
008300     copy "wsmbcal.cob".
008400*
008500 fd  SUPPLIER-MAST.
008600     copy "wsmbsup.cob".
008700*
008800 fd  CUSTOMER-MAST.
008900     copy "wsmbcus.cob".
009000*
009100 fd  COLLECT-FILE.
009200     copy "wsmbcol.cob".
009300*
009400 fd  SALES-FILE.
009500     copy "wsmbsal.cob".
009600*
009700 fd  WDRL-FILE.
009800     copy "wsmbwdr.cob".
009900*
010000 fd  MONTHLY-RPT
010100         report is Settle-Sup-Report Settle-Cus-Report.
010200*
010300 report section.
010400*-----------------
010500*
010600 rd  Settle-Sup-Report
010700         control is final
010800         page limit is 56 lines
010900         heading 1
011000         first detail 4
011100         last detail 50
011200         footing 52.
011300*
011400 01  Sup-Page-Head           type page heading.
011500     03  line 1.
011600         05  column 1        pic x(40) source WS-Co-Name.
011700         05  column 70       pic x(30) value
011800                 "MONTHLY SETTLEMENT - SUPPLIERS".
011900         05  column 120      pic x(7)  source MB-Run-Year-Month.
012000     03  line 2.
012100         05  column 1        pic x(6)  value "SUP NO".
012200         05  column 10       pic x(30) value "NAME".
012300         05  column 45       pic x(9)  value "LITERS".
012400         05  column 58       pic x(10) value "AMOUNT".
012500         05  column 72       pic x(10) value "WITHDRAWN".
012600         05  column 86       pic x(10) value "BALANCE".
012700*
012800 01  Sup-Detail              type detail.
012900     03  line plus 1.
013000         05  column 1        pic x(6)     source WS-Dtl-Id.
013100         05  column 10       pic x(30)    source WS-Dtl-Name.
013200         05  column 44       pic z,zzz,zz9.99
013300                                           source WS-Dtl-Liters.
013400         05  column 58       pic z,zzz,zz9
013500                                           source WS-Dtl-Amount.
013600         05  column 72       pic z,zzz,zz9
013700                                           source WS-Dtl-Wdrawn.
013800         05  column 86       pic -z,zzz,zz9
013900                                           source WS-Dtl-Balance.
014000*
014100 01  Sup-Final-Ftg           type control footing final.
014200     03  line plus 2.
014300         05  column 1        pic x(19) value "SUPPLIER TOTALS....".
014400         05  column 44       pic z,zzz,zz9.99
014500                                           source WS-Sup-Tot-Liters.
014600         05  column 58       pic z,zzz,zz9
014700                                           source WS-Sup-Tot-Amount.
014800         05  column 72       pic z,zzz,zz9
014900                                           source WS-Sup-Tot-Wdrawn.
015000         05  column 86       pic -z,zzz,zz9
015100                                           source WS-Sup-Tot-Balance.
015200*
015300 rd  Settle-Cus-Report
015400         control is final
015500         page limit is 56 lines
015600         heading 1
015700         first detail 4
015800         last detail 50
015900         footing 52.
016000*
016100 01  Cus-Page-Head           type page heading.
016200     03  line 1.
016300         05  column 1        pic x(40) source WS-Co-Name.
016400         05  column 70       pic x(30) value
016500                 "MONTHLY SETTLEMENT - CUSTOMERS".
016600         05  column 120      pic x(7)  source MB-Run-Year-Month.
016700     03  line 2.
016800         05  column 1        pic x(6)  value "CUS NO".
016900         05  column 10       pic x(30) value "NAME".
017000         05  column 45       pic x(9)  value "LITERS".
017100         05  column 58       pic x(10) value "AMOUNT".
017200*
017300 01  Cus-Detail               type detail.
017400     03  line plus 1.
017500         05  column 1        pic x(6)     source WS-Dtl-Id.
017600         05  column 10       pic x(30)    source WS-Dtl-Name.
017700         05  column 44       pic z,zzz,zz9.99
017800                                           source WS-Dtl-Liters.
017900         05  column 58       pic z,zzz,zz9
018000                                           source WS-Dtl-Amount.
018100*
018200 01  Cus-Final-Ftg            type control footing final.
018300     03  line plus 2.
018400         05  column 1        pic x(19) value "CUSTOMER TOTALS....".
018500         05  column 44       pic z,zzz,zz9.99
018600                                           source WS-Cus-Tot-Liters.
018700         05  column 58       pic z,zzz,zz9
018800                                           source WS-Cus-Tot-Amount.
018900*
019000 working-storage section.
019100*-----------------------
019200 77  Prog-Name               pic x(15) value "MB030 (1.05)".
019250     copy "wsmbprm.cob".
019300*
019400 01  WS-Date-Formats.
019500     03  WS-Date             pic x(10)   value "9999-99-99".
019600     03  WS-UK redefines WS-Date.
019700         05  WS-Days         pic 99.
019800         05  filler          pic x.
019900         05  WS-Month        pic 99.
020000         05  filler          pic x.
020100         05  WS-Year         pic 9(4).
020200     03  WS-USA redefines WS-Date.
020300         05  WS-USA-Month    pic 99.
020400         05  filler          pic x.
020500         05  WS-USA-Days     pic 99.
020600         05  filler          pic x.
020700         05  filler          pic 9(4).
020800     03  WS-Intl redefines WS-Date.
020900         05  WS-Intl-Year    pic 9(4).
021000         05  filler          pic x.
021100         05  WS-Intl-Month   pic 99.
021200         05  filler          pic x.
021300         05  WS-Intl-Days    pic 99.
021400*
021500 01  WS-File-Status.
021600     03  WS-Paramfile-Status pic xx value "00".
021700     03  WS-Supplmas-Status  pic xx value "00".
021800     03  WS-Custmas-Status   pic xx value "00".
021900     03  WS-Collfile-Status  pic xx value "00".
022000     03  WS-Salefile-Status  pic xx value "00".
022100     03  WS-Wdrlfile-Status  pic xx value "00".
022200     03  WS-Monthrpt-Status  pic xx value "00".
022300     03  filler              pic x(2).
022400*
022500 01  WS-Switches.
022600     03  WS-Supplmas-Eof     pic x value "N".
022610         88  Supplmas-At-End     value "Y".
022700     03  WS-Custmas-Eof      pic x value "N".
022710         88  Custmas-At-End      value "Y".
022800     03  WS-Collfile-Eof     pic x value "N".
022810         88  Collfile-At-End     value "Y".
022900     03  WS-Salefile-Eof     pic x value "N".
022910         88  Salefile-At-End     value "Y".
023000     03  WS-Wdrlfile-Eof     pic x value "N".
023010         88  Wdrlfile-At-End     value "Y".
023100     03  filler              pic x(3).
023200*
023300 01  WS-Heading-Fields.
023400     03  WS-Co-Name          pic x(40).
023500*
023600 01  WS-Supplier-Table.
023700     03  WS-Sup-Count        binary-short unsigned value zero.
023800     03  filler              pic x(4).
023900     03  WS-Sup-Entry        occurs 1000 indexed by WS-Sup-Tx.
024000         05  WS-Sup-Id       pic x(6).
024100         05  WS-Sup-Nm       pic x(30).
024200         05  WS-Sup-Liters   pic 9(7)v99 comp-3.
024300         05  WS-Sup-Amount   pic 9(9)    comp-3.
024400         05  WS-Sup-Wdrawn   pic 9(9)    comp-3.
024500*
024600 01  WS-Customer-Table.
024700     03  WS-Cus-Count        binary-short unsigned value zero.
024800     03  filler              pic x(4).
024900     03  WS-Cus-Entry        occurs 1000 indexed by WS-Cus-Tx.
025000         05  WS-Cus-Id       pic x(6).
025100         05  WS-Cus-Nm       pic x(30).
025200         05  WS-Cus-Liters   pic 9(7)v99 comp-3.
025300         05  WS-Cus-Amount   pic 9(9)    comp-3.
025400*
025500 01  WS-Detail-Line.
025600     03  WS-Dtl-Id           pic x(6).
025700     03  WS-Dtl-Name         pic x(30).
025800     03  WS-Dtl-Liters       pic 9(7)v99 comp-3.
025900     03  WS-Dtl-Amount       pic 9(9)    comp-3.
026000     03  WS-Dtl-Wdrawn       pic 9(9)    comp-3.
026100     03  WS-Dtl-Balance      pic s9(9)   comp-3.
026200     03  filler              pic x(4).
026300*
026400 01  WS-Totals.
026500     03  WS-Sup-Tot-Liters   pic 9(9)v99 comp-3.
026600     03  WS-Sup-Tot-Amount   pic 9(10)   comp-3.
026700     03  WS-Sup-Tot-Wdrawn   pic 9(10)   comp-3.
026800     03  WS-Sup-Tot-Balance  pic s9(10)  comp-3.
026900     03  WS-Cus-Tot-Liters   pic 9(9)v99 comp-3.
027000     03  WS-Cus-Tot-Amount   pic 9(10)   comp-3.
027100     03  filler              pic x(4).
027200*
027300 procedure division.
027400*=================================
027500*
027600 aa000-Main section.
027700 aa000-Begin.
027800     perform  aa010-Begin thru aa010-Exit.
027900     perform  aa020-Load-Suppliers.
028000     perform  aa030-Load-Customers.
028100     perform  aa040-Accumulate-Collections.
028200     perform  aa050-Accumulate-Sales.
028300     perform  aa060-Accumulate-Withdrawals.
028400     initiate report Settle-Sup-Report.
028500     perform  aa070-Run-Sup-Section.
028600     perform  aa080-Set-Sup-Totals.
028700     terminate report Settle-Sup-Report.
028800     initiate report Settle-Cus-Report.
028900     perform  aa090-Run-Cus-Section.
029000     perform  aa095-Set-Cus-Totals.
029100     terminate report Settle-Cus-Report.
029200     perform  aa099-Close-Files.
029300     stop     run.
029400*
029500 aa010-Open-Files section.
029600 aa010-Begin.
029700     open     input  PARAM-FILE.
029800     read     PARAM-FILE at end move 99 to MB-Term-Code.
029900     close    PARAM-FILE.
030000     move     MB-Prm-Co-Name to WS-Co-Name.
030050     if       not MB-Prm-Is-Rupees
030060              display "MB030 - warning, param currency sign "
030070                      "not R".
030100     open     input  SUPPLIER-MAST CUSTOMER-MAST COLLECT-FILE
030200                     SALES-FILE WDRL-FILE.
030300     open     output MONTHLY-RPT.
030400*
030500 aa010-Exit.
030600     exit.
030700*
030800 aa020-Load-Suppliers section.
030900 aa020-Begin.
031000     read     SUPPLIER-MAST at end move "Y" to WS-Supplmas-Eof.
031100     perform  aa021-Supplier-Step
031200              until Supplmas-At-End.
031300*
031400 aa020-Exit.
031500     exit.
031600*
031700 aa021-Supplier-Step.
031710     if       Sup-No-Is-Valid
031720              add      1 to WS-Sup-Count
031730              move     Sup-No   to WS-Sup-Id     (WS-Sup-Count)
031740              move     Sup-Name to WS-Sup-Nm     (WS-Sup-Count)
031750              move     zero     to WS-Sup-Liters (WS-Sup-Count)
031760                                    WS-Sup-Amount (WS-Sup-Count)
031770                                    WS-Sup-Wdrawn (WS-Sup-Count).
032400     read     SUPPLIER-MAST at end move "Y" to WS-Supplmas-Eof.
032500*
032600 aa030-Load-Customers section.
032700 aa030-Begin.
032800     read     CUSTOMER-MAST at end move "Y" to WS-Custmas-Eof.
032900     perform  aa031-Customer-Step
033000              until Custmas-At-End.
033100*
033200 aa030-Exit.
033300     exit.
033400*
033500 aa031-Customer-Step.
033510     if       Cus-No-Is-Valid
033520              add      1 to WS-Cus-Count
033530              move     Cus-No   to WS-Cus-Id     (WS-Cus-Count)
033540              move     Cus-Name to WS-Cus-Nm     (WS-Cus-Count)
033550              move     zero     to WS-Cus-Liters (WS-Cus-Count)
033560                                    WS-Cus-Amount (WS-Cus-Count).
034100     read     CUSTOMER-MAST at end move "Y" to WS-Custmas-Eof.
034200*
034300 aa040-Accumulate-Collections section.
034400 aa040-Begin.
034500     read     COLLECT-FILE at end move "Y" to WS-Collfile-Eof.
034600     perform  aa041-Collection-Step
034700              until Collfile-At-End.
034800*
034900 aa040-Exit.
035000     exit.
035100*
035200 aa041-Collection-Step.
035300     if       Coll-Date (1:7) = MB-Run-Year-Month
035400              set WS-Sup-Tx to 1
035500              search WS-Sup-Entry
035600                   at end continue
035700                   when WS-Sup-Id (WS-Sup-Tx) = Coll-Sup-No
035800                        add Coll-Liters to WS-Sup-Liters (WS-Sup-Tx)
035900                        add Coll-Amount to WS-Sup-Amount (WS-Sup-Tx).
036000     read     COLLECT-FILE at end move "Y" to WS-Collfile-Eof.
036100*
036200 aa050-Accumulate-Sales section.
036300 aa050-Begin.
036400     read     SALES-FILE at end move "Y" to WS-Salefile-Eof.
036500     perform  aa051-Sale-Step
036600              until Salefile-At-End.
036700*
036800 aa050-Exit.
036900     exit.
037000*
037100 aa051-Sale-Step.
037200     if       Sale-Cus-No-Is-Valid
037210              and Sale-Date (1:7) = MB-Run-Year-Month
037300              set WS-Cus-Tx to 1
037400              search WS-Cus-Entry
037500                   at end continue
037600                   when WS-Cus-Id (WS-Cus-Tx) = Sale-Cus-No
037700                        add Sale-Liters to WS-Cus-Liters (WS-Cus-Tx)
037800                        add Sale-Amount to WS-Cus-Amount (WS-Cus-Tx).
037900     read     SALES-FILE at end move "Y" to WS-Salefile-Eof.
038000*
038100 aa060-Accumulate-Withdrawals section.
038200 aa060-Begin.
038300     read     WDRL-FILE at end move "Y" to WS-Wdrlfile-Eof.
038400     perform  aa061-Withdrawal-Step
038500              until Wdrlfile-At-End.
038600*
038700 aa060-Exit.
038800     exit.
038900*
039000 aa061-Withdrawal-Step.
039100     if       Wdrl-Sup-No-Is-Valid
039110              and Wdrl-Date (1:7) = MB-Run-Year-Month
039200              set WS-Sup-Tx to 1
039300              search WS-Sup-Entry
039400                   at end continue
039500                   when WS-Sup-Id (WS-Sup-Tx) = Wdrl-Sup-No
039600                        add Wdrl-Amount to WS-Sup-Wdrawn (WS-Sup-Tx).
039700     read     WDRL-FILE at end move "Y" to WS-Wdrlfile-Eof.
039800*
039900 aa070-Run-Sup-Section section.
040000 aa070-Begin.
040100     perform  aa071-Sup-Line
040200              varying WS-Sup-Tx from 1 by 1
040300              until WS-Sup-Tx > WS-Sup-Count.
040400*
040500 aa070-Exit.
040600     exit.
040700*
040800 aa071-Sup-Line.
040900     move     WS-Sup-Id     (WS-Sup-Tx) to WS-Dtl-Id.
041000     move     WS-Sup-Nm     (WS-Sup-Tx) to WS-Dtl-Name.
041100     move     WS-Sup-Liters (WS-Sup-Tx) to WS-Dtl-Liters.
041200     move     WS-Sup-Amount (WS-Sup-Tx) to WS-Dtl-Amount.
041300     move     WS-Sup-Wdrawn (WS-Sup-Tx) to WS-Dtl-Wdrawn.
041400     compute  WS-Dtl-Balance = WS-Sup-Amount (WS-Sup-Tx)
041500                             - WS-Sup-Wdrawn (WS-Sup-Tx).
041600     add      WS-Sup-Liters (WS-Sup-Tx) to WS-Sup-Tot-Liters.
041700     add      WS-Sup-Amount (WS-Sup-Tx) to WS-Sup-Tot-Amount.
041800     add      WS-Sup-Wdrawn (WS-Sup-Tx) to WS-Sup-Tot-Wdrawn.
041900     generate Sup-Detail.
042000*
042100 aa080-Set-Sup-Totals section.
042200 aa080-Begin.
042300     compute  WS-Sup-Tot-Balance = WS-Sup-Tot-Amount
042400                                 - WS-Sup-Tot-Wdrawn.
042500*
042600 aa080-Exit.
042700     exit.
042800*
042900 aa090-Run-Cus-Section section.
043000 aa090-Begin.
043100     perform  aa091-Cus-Line
043200              varying WS-Cus-Tx from 1 by 1
043300              until WS-Cus-Tx > WS-Cus-Count.
043400*
043500 aa090-Exit.
043600     exit.
043700*
043800 aa091-Cus-Line.
043900     move     WS-Cus-Id     (WS-Cus-Tx) to WS-Dtl-Id.
044000     move     WS-Cus-Nm     (WS-Cus-Tx) to WS-Dtl-Name.
044100     move     WS-Cus-Liters (WS-Cus-Tx) to WS-Dtl-Liters.
044200     move     WS-Cus-Amount (WS-Cus-Tx) to WS-Dtl-Amount.
044300     add      WS-Cus-Liters (WS-Cus-Tx) to WS-Cus-Tot-Liters.
044400     add      WS-Cus-Amount (WS-Cus-Tx) to WS-Cus-Tot-Amount.
044500     generate Cus-Detail.
044600*
044700 aa095-Set-Cus-Totals section.
044800 aa095-Begin.
044900     continue.
045000*
045100 aa095-Exit.
045200     exit.
045300*
045400 aa099-Close-Files section.
045500 aa099-Begin.
045600     close    SUPPLIER-MAST CUSTOMER-MAST COLLECT-FILE SALES-FILE
045700              WDRL-FILE MONTHLY-RPT.
045800*
045900 aa099-Exit.
046000     exit.
046100*
