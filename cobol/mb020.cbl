000100 identification          division.
000200*===============================
000300*
000400**
000500     program-id.         mb020.
000600**
000700*    Author.             K R Naidu, B.Sc (Tech), for Vale Milk
000800*                        Producers Co-operative Society.
000900**
001000*    Installation.       Vale Milk Producers Co-operative Society,
001100*                        Booth Accounting Section.
001200**
001300*    Date-Written.       11/06/1990.
001400**
001500*    Date-Compiled.
001600**
001700*    Security.           Property of Vale Milk Producers Co-operative
001800*                        Society.  For use within the Society's own
001900*                        accounting work only.
002000**
002100*    Remarks.            Daily booth summary.  Two listings off one
002200*                        print file: the collection side joined
002300*                        against every supplier card (so a supplier
002400*                        with nothing in that day shows a zero line,
002500*                        same idea as the old vacation report
002600*                        showing every employee whether they took
002700*                        leave that period or not), then the sales
002800*                        side straight off the sales ledger with no
002900*                        join.
003000**
003100*    Called modules.     None.
003200*    Files used.         PARAM-FILE, COLLECT-FILE, SALES-FILE,
003300*                        SUPPLIER-MAST, DAILY-RPT.
003400**
003500* Changes:
003600* 11/06/90 krn - 1.00 Written, collection side only.
003700* 08/08/93 krn - 1.01 Sales side added as a second section on
003800*                    the same print file, committee asked for
003900*                    one listing instead of two separate runs.
004000* 26/09/98 krn - 1.02 Y2K readiness - heading date field already
004100*                    4 digit year, no change needed.
004200* 13/02/26 krn - 1.03 Re-cast onto the MB record layouts, zero
004300*                    line logic kept as-is off the old report.
004310* 10/08/26 krn - 1.04 Condition-names on the EOF switches and the
004320*                    currency sign card, open-files now runs as
004330*                    a THRU range - ticket MB-26-014.
004340* 10/08/26 krn - 1.05 Collection side now honours MB-Sel-Session
004350*                    when the card asks for one session only,
004360*                    same filter the supplier report has always
004370*                    had - ticket MB-26-015.
004400**
004500 environment             division.
004600*===============================
004700*
004800 configuration            section.
004900 special-names.
005000     c01 is TOP-OF-FORM
005100     class milk-digit is "0" thru "9".
005200*
005300 input-output             section.
005400 file-control.
005500     select  PARAM-FILE     assign to MBPARM
005600             organization is sequential
005700             file status  is WS-Paramfile-Status.
005800     select  SUPPLIER-MAST  assign to SUPPLMAS
005900             organization is sequential
006000             file status  is WS-Supplmas-Status.
006100     select  COLLECT-FILE   assign to COLLFILE
006200             organization is sequential
006300             file status  is WS-Collfile-Status.
006400     select  SALES-FILE     assign to SALEFILE
006500             organization is sequential
006600             file status  is WS-Salefile-Status.
006700     select  DAILY-RPT      assign to DAILYRPT
006800             organization is line sequential
006900             file status  is WS-Dailyrpt-Status.
007000*
007100 data                    division.
007200*===============================
007300*
007400 file section.
007500*
007600 fd  PARAM-FILE.
007700     copy "wsmbcal.cob".
007800*
007900 fd  SUPPLIER-MAST.
008000     copy "wsmbsup.cob".
008100*
008200 fd  COLLECT-FILE.
008300     copy "wsmbcol.cob".
008400*
008500 fd  SALES-FILE.
008600     copy "wsmbsal.cob".
008700*
008800 fd  DAILY-RPT
008900         report is Daily-Coll-Report Daily-Sales-Report.
009000*
009100 report section.
009200*-----------------
009300*
009400 rd  Daily-Coll-Report
009500         control is final
009600         page limit is 56 lines
009700         heading 1
009800         first detail 4
009900         last detail 50
010000         footing 52.
010100*
010200 01  Coll-Page-Head          type page heading.
010300     03  line 1.
010400         05  column 1        pic x(40) source WS-Co-Name.
010500         05  column 70       pic x(26) value
010600                 "DAILY COLLECTION SUMMARY".
010700         05  column 120      pic x(10) source WS-Rpt-Date-UK.
010800     03  line 2.
010900         05  column 1        pic x(6)  value "SUP NO".
011000         05  column 10       pic x(30) value "NAME".
011100         05  column 42       pic x(3)  value "SES".
011200         05  column 47       pic x(9)  value "LITERS".
011300         05  column 58       pic x(5)  value "FAT".
011400         05  column 65       pic x(4)  value "TYPE".
011500         05  column 71       pic x(8)  value "RATE".
011600         05  column 81       pic x(10) value "AMOUNT".
011700*
011800 01  Coll-Detail             type detail.
011900     03  line plus 1.
012000         05  column 1        pic x(6)    source WS-Dtl-Id.
012100         05  column 10       pic x(30)   source WS-Dtl-Name.
012200         05  column 43       pic x       source WS-Dtl-Session.
012300         05  column 47       pic z,zz9.99
012400                                          source WS-Dtl-Liters.
012500         05  column 59       pic 9.9     source WS-Dtl-Fat.
012600         05  column 66       pic x       source WS-Dtl-Type.
012700         05  column 71       pic zz9.99  source WS-Dtl-Rate.
012800         05  column 82       pic z,zzz,zz9
012900                                          source WS-Dtl-Amount.
013000*
013100 01  Coll-Final-Ftg          type control footing final.
013200     03  line plus 2.
013300         05  column 1        pic x(14) value "DAY TOTALS..".
013400         05  column 47       pic z,zz9.99
013500                                          source WS-Coll-Tot-Liters.
013600         05  column 59       pic 9.9     source WS-Coll-Avg-Fat.
013700         05  column 82       pic z,zzz,zz9
013800                                          source WS-Coll-Tot-Amount.
013900*
014000 rd  Daily-Sales-Report
014100         control is final
014200         page limit is 56 lines
014300         heading 1
014400         first detail 4
014500         last detail 50
014600         footing 52.
014700*
014800 01  Sale-Page-Head          type page heading.
014900     03  line 1.
015000         05  column 1        pic x(40) source WS-Co-Name.
015100         05  column 70       pic x(26) value
015200                 "DAILY SALES SUMMARY".
015300         05  column 120      pic x(10) source WS-Rpt-Date-UK.
015400     03  line 2.
015500         05  column 1        pic x(6)  value "CUS NO".
015600         05  column 10       pic x(30) value "NAME".
015700         05  column 42       pic x(3)  value "SES".
015800         05  column 47       pic x(9)  value "LITERS".
015900         05  column 58       pic x(5)  value "FAT".
016000         05  column 65       pic x(4)  value "TYPE".
016100         05  column 71       pic x(8)  value "RATE".
016200         05  column 81       pic x(10) value "AMOUNT".
016300*
016400 01  Sale-Detail             type detail.
016500     03  line plus 1.
016600         05  column 1        pic x(6)    source WS-Dtl-Id.
016700         05  column 10       pic x(30)   source WS-Dtl-Name.
016800         05  column 43       pic x       source WS-Dtl-Session.
016900         05  column 47       pic z,zz9.99
017000                                          source WS-Dtl-Liters.
017100         05  column 59       pic 9.9     source WS-Dtl-Fat.
017200         05  column 66       pic x       source WS-Dtl-Type.
017300         05  column 71       pic zz9.99  source WS-Dtl-Rate.
017400         05  column 82       pic z,zzz,zz9
017500                                          source WS-Dtl-Amount.
017600*
017700 01  Sale-Final-Ftg          type control footing final.
017800     03  line plus 2.
017900         05  column 1        pic x(14) value "DAY TOTALS..".
018000         05  column 47       pic z,zz9.99
018100                                          source WS-Sale-Tot-Liters.
018200         05  column 59       pic 9.9     source WS-Sale-Avg-Fat.
018300         05  column 82       pic z,zzz,zz9
018400                                          source WS-Sale-Tot-Amount.
018500*
018600 working-storage section.
018700*-----------------------
018800 77  Prog-Name               pic x(15) value "MB020 (1.05)".
018850     copy "wsmbprm.cob".
018900*
019000 01  WS-Date-Formats.
019100     03  WS-Date             pic x(10)   value "9999-99-99".
019200     03  WS-UK redefines WS-Date.
019300         05  WS-Days         pic 99.
019400         05  filler          pic x.
019500         05  WS-Month        pic 99.
019600         05  filler          pic x.
019700         05  WS-Year         pic 9(4).
019800     03  WS-USA redefines WS-Date.
019900         05  WS-USA-Month    pic 99.
020000         05  filler          pic x.
020100         05  WS-USA-Days     pic 99.
020200         05  filler          pic x.
020300         05  filler          pic 9(4).
020400     03  WS-Intl redefines WS-Date.
020500         05  WS-Intl-Year    pic 9(4).
020600         05  filler          pic x.
020700         05  WS-Intl-Month   pic 99.
020800         05  filler          pic x.
020900         05  WS-Intl-Days    pic 99.
021000*
021100 01  WS-File-Status.
021200     03  WS-Paramfile-Status pic xx value "00".
021300     03  WS-Supplmas-Status  pic xx value "00".
021400     03  WS-Collfile-Status  pic xx value "00".
021500     03  WS-Salefile-Status  pic xx value "00".
021600     03  WS-Dailyrpt-Status  pic xx value "00".
021700     03  filler              pic x(2).
021800*
021900 01  WS-Switches.
022000     03  WS-Supplmas-Eof     pic x value "N".
022010         88  Supplmas-At-End     value "Y".
022100     03  WS-Collfile-Eof     pic x value "N".
022110         88  Collfile-At-End     value "Y".
022200     03  WS-Salefile-Eof     pic x value "N".
022210         88  Salefile-At-End     value "Y".
022300     03  filler              pic x(5).
022400*
023500 01  WS-Heading-Fields.
023600     03  WS-Co-Name          pic x(40).
023700     03  WS-Rpt-Date-UK      pic x(10).
023800*
023900 01  WS-Supplier-Table.
024000     03  WS-Sup-Count        binary-short unsigned value zero.
024100     03  filler              pic x(4).
024200     03  WS-Sup-Entry        occurs 1000 indexed by WS-Sup-Tx.
024300         05  WS-Sup-Id       pic x(6).
024400         05  WS-Sup-Nm       pic x(30).
024500*
024600 01  WS-Collection-Table.
024700     03  WS-Coll-Count       binary-short unsigned value zero.
024800     03  filler              pic x(4).
024900     03  WS-Coll-Entry       occurs 1000 indexed by WS-Coll-Tx.
025000         05  WS-CE-Sup-No    pic x(6).
025100         05  WS-CE-Session   pic x.
025200         05  WS-CE-Liters    pic 9(4)v99 comp-3.
025300         05  WS-CE-Fat       pic 9v9     comp-3.
025400         05  WS-CE-Type      pic x.
025500         05  WS-CE-Rate      pic 9(3)v99 comp-3.
025600         05  WS-CE-Amount    pic 9(7)    comp-3.
025700*
025800 01  WS-Detail-Line.
025900     03  WS-Dtl-Id           pic x(6).
026000     03  WS-Dtl-Name         pic x(30).
026100     03  WS-Dtl-Session      pic x.
026200     03  WS-Dtl-Liters       pic 9(4)v99 comp-3.
026300     03  WS-Dtl-Fat          pic 9v9     comp-3.
026400     03  WS-Dtl-Type         pic x.
026500     03  WS-Dtl-Rate         pic 9(3)v99 comp-3.
026600     03  WS-Dtl-Amount       pic 9(7)    comp-3.
026700     03  filler              pic x(4).
026800*
026900 01  WS-Totals.
027000     03  WS-Coll-Tot-Liters  pic 9(7)v99 comp-3.
027100     03  WS-Coll-Tot-Amount  pic 9(9)    comp-3.
027200     03  WS-Coll-Fat-Sum     pic 9(7)v9  comp-3.
027300     03  WS-Coll-Fat-Count   binary-long unsigned value zero.
027400     03  WS-Coll-Avg-Fat     pic 9.9.
027500     03  WS-Sale-Tot-Liters  pic 9(7)v99 comp-3.
027600     03  WS-Sale-Tot-Amount  pic 9(9)    comp-3.
027700     03  WS-Sale-Fat-Sum     pic 9(7)v9  comp-3.
027800     03  WS-Sale-Fat-Count   binary-long unsigned value zero.
027900     03  WS-Sale-Avg-Fat     pic 9.9.
028000     03  filler              pic x(4).
028100*
028200 procedure division.
028300*=================================
028400*
028500 aa000-Main section.
028600 aa000-Begin.
028700     perform  aa010-Begin thru aa010-Exit.
028800     perform  aa020-Load-Suppliers.
028900     perform  aa030-Load-Collections.
029000     initiate report Daily-Coll-Report.
029100     perform  aa040-Run-Coll-Section.
029200     perform  aa060-Set-Coll-Totals.
029300     terminate report Daily-Coll-Report.
029400     initiate report Daily-Sales-Report.
029500     perform  aa050-Run-Sales-Section
029600              until Salefile-At-End.
029700     perform  aa070-Set-Sale-Totals.
029800     terminate report Daily-Sales-Report.
029900     perform  aa090-Close-Files.
030000     stop     run.
030100*
030200 aa010-Open-Files section.
030300 aa010-Begin.
030400     open     input  PARAM-FILE.
030500     read     PARAM-FILE at end move 99 to MB-Term-Code.
030600     close    PARAM-FILE.
030650     if       not MB-Prm-Is-Rupees
030660              display "MB020 - warning, param currency sign "
030670                      "not R".
030700     move     MB-Run-Date to WS-Rpt-Date-UK.
030800     move     MB-Prm-Co-Name to WS-Co-Name.
030900     open     input  SUPPLIER-MAST COLLECT-FILE SALES-FILE.
031000     open     output DAILY-RPT.
031100     read     SALES-FILE at end move "Y" to WS-Salefile-Eof.
031200*
031300 aa010-Exit.
031400     exit.
031500*
031600 aa020-Load-Suppliers section.
031700 aa020-Begin.
031800     move     "N" to WS-Supplmas-Eof.
031900     read     SUPPLIER-MAST at end move "Y" to WS-Supplmas-Eof.
032000     perform  aa021-Supplier-Step
032100              until Supplmas-At-End.
032200*
032300 aa020-Exit.
032400     exit.
032500*
032600 aa021-Supplier-Step.
032610     if       Sup-No-Is-Valid
032620              add      1 to WS-Sup-Count
032630              move     Sup-No   to WS-Sup-Id (WS-Sup-Count)
032640              move     Sup-Name to WS-Sup-Nm (WS-Sup-Count).
033000     read     SUPPLIER-MAST at end move "Y" to WS-Supplmas-Eof.
033100*
033200 aa030-Load-Collections section.
033300 aa030-Begin.
033400     move     "N" to WS-Collfile-Eof.
033500     read     COLLECT-FILE at end move "Y" to WS-Collfile-Eof.
033600     perform  aa031-Collection-Step
033700              until Collfile-At-End.
033800*
033900 aa030-Exit.
034000     exit.
034100*
034200 aa031-Collection-Step.
034300     if       Coll-Date = MB-Run-Date
034310              and (MB-Sel-Session-Is-All
034320                   or Coll-Session = MB-Sel-Session)
034400              add 1 to WS-Coll-Count
034500              move Coll-Sup-No  to WS-CE-Sup-No  (WS-Coll-Count)
034600              move Coll-Session to WS-CE-Session (WS-Coll-Count)
034700              move Coll-Liters  to WS-CE-Liters  (WS-Coll-Count)
034800              move Coll-Fat     to WS-CE-Fat     (WS-Coll-Count)
034900              move Coll-Milk-Type to WS-CE-Type  (WS-Coll-Count)
035000              move Coll-Rate    to WS-CE-Rate    (WS-Coll-Count)
035100              move Coll-Amount  to WS-CE-Amount  (WS-Coll-Count)
035200              add 1 to WS-Coll-Fat-Count
035300              add Coll-Fat to WS-Coll-Fat-Sum
035400              add Coll-Liters to WS-Coll-Tot-Liters
035500              add Coll-Amount to WS-Coll-Tot-Amount.
035600     read     COLLECT-FILE at end move "Y" to WS-Collfile-Eof.
035700*
035800 aa040-Run-Coll-Section section.
035900 aa040-Begin.
036000     move     1 to WS-Sup-Tx.
036100     perform  aa041-Coll-Line
036200              varying WS-Sup-Tx from 1 by 1
036300              until WS-Sup-Tx > WS-Sup-Count.
036400*
036500 aa040-Exit.
036600     exit.
036700*
036800 aa041-Coll-Line.
036900     move     spaces to WS-Dtl-Session WS-Dtl-Type.
037000     move     zero   to WS-Dtl-Liters WS-Dtl-Fat WS-Dtl-Rate
037100                         WS-Dtl-Amount.
037200     move     WS-Sup-Id (WS-Sup-Tx) to WS-Dtl-Id.
037300     move     WS-Sup-Nm (WS-Sup-Tx) to WS-Dtl-Name.
037400     set      WS-Coll-Tx to 1.
037500     search   WS-Coll-Entry
037600              at end continue
037700              when WS-CE-Sup-No (WS-Coll-Tx) = WS-Sup-Id (WS-Sup-Tx)
037800                   move WS-CE-Session (WS-Coll-Tx) to WS-Dtl-Session
037900                   move WS-CE-Liters  (WS-Coll-Tx) to WS-Dtl-Liters
038000                   move WS-CE-Fat     (WS-Coll-Tx) to WS-Dtl-Fat
038100                   move WS-CE-Type    (WS-Coll-Tx) to WS-Dtl-Type
038200                   move WS-CE-Rate    (WS-Coll-Tx) to WS-Dtl-Rate
038300                   move WS-CE-Amount  (WS-Coll-Tx) to WS-Dtl-Amount.
038400     generate Coll-Detail.
038500*
038600 aa050-Run-Sales-Section section.
038700 aa050-Begin.
038800     move     spaces to WS-Dtl-Session WS-Dtl-Type.
038900     move     Sale-Cus-No      to WS-Dtl-Id.
039000     move     spaces           to WS-Dtl-Name.
039100     move     Sale-Session     to WS-Dtl-Session.
039200     move     Sale-Liters      to WS-Dtl-Liters.
039300     move     Sale-Fat         to WS-Dtl-Fat.
039400     move     Sale-Milk-Type   to WS-Dtl-Type.
039500     move     Sale-Rate        to WS-Dtl-Rate.
039600     move     Sale-Amount      to WS-Dtl-Amount.
039700     if       Sale-Date = MB-Run-Date
039800              generate Sale-Detail
039900              add 1 to WS-Sale-Fat-Count
040000              add Sale-Fat to WS-Sale-Fat-Sum
040100              add Sale-Liters to WS-Sale-Tot-Liters
040200              add Sale-Amount to WS-Sale-Tot-Amount.
040300     read     SALES-FILE at end move "Y" to WS-Salefile-Eof.
040400*
040500 aa050-Exit.
040600     exit.
040700*
040800 aa060-Set-Coll-Totals section.
040900 aa060-Begin.
041000     move     zero to WS-Coll-Avg-Fat.
041100     if       WS-Coll-Fat-Count not = zero
041200              divide WS-Coll-Fat-Sum by WS-Coll-Fat-Count
041300                     giving WS-Coll-Avg-Fat.
041400*
041500 aa060-Exit.
041600     exit.
041700*
041800 aa070-Set-Sale-Totals section.
041900 aa070-Begin.
042000     move     zero to WS-Sale-Avg-Fat.
042100     if       WS-Sale-Fat-Count not = zero
042200              divide WS-Sale-Fat-Sum by WS-Sale-Fat-Count
042300                     giving WS-Sale-Avg-Fat.
042400*
042500 aa070-Exit.
042600     exit.
042700*
042800 aa090-Close-Files section.
042900 aa090-Begin.
043000     close    SUPPLIER-MAST COLLECT-FILE SALES-FILE DAILY-RPT.
043100*
043200 aa090-Exit.
043300     exit.
043400*
