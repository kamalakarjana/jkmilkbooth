000100*******************************************
000200*                                          *
000300*  Record Definition For Supplier Master   *
000400*           File                           *
000500*     Uses Sup-No as key                   *
000600*******************************************
000700*  File size 88 bytes exactly - no filler needed, the four
000710*  fields foot the card to the last byte.
000800*
000900* 04/02/26 krn - Created, taken from the old milk-booth
001000*                ledger card layout.
001100* 11/02/26 krn - Added 2 bytes filler for growth, matches
001200*                the pad the co-op clerk asked for on the
001300*                customer card.
001350* 10/08/26 krn - Added Sup-No-Is-Valid condition name - the
001360*                loader paragraphs now skip a blank or
001370*                corrupt card instead of tabling it.
001380* 10/08/26 krn - Mobile was trimmed to 11 to force the card to
001390*                88 bytes, but the spec card is Sup-No(6) +
001395*                Name(30) + Mobile(12) + Address(40) = 88 with
001397*                nothing left over - put the mobile number back
001398*                to 12 and dropped the filler instead of the
001399*                digit - ticket MB-26-016.
001400*
001500 01  MB-Supplier-Record.
001600*    Sup-No is the external id, numeric text, sorts numerically.
001700     03  Sup-No              pic x(6).
001710         88  Sup-No-Is-Valid     value "000001" thru "999999".
001800     03  Sup-Name            pic x(30).
001900*    Sup-Mobile and Sup-Address are both optional.
002000     03  Sup-Mobile          pic x(12).
002100     03  Sup-Address         pic x(40).
002300*
