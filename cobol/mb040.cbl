000100 identification          division.
000200*===============================
000300*
000400**
000500     program-id.         mb040.
000600**
000700*    Author.             K R Naidu, B.Sc (Tech), for Vale Milk
000800*                        Producers Co-operative Society.
000900**
001000*    Installation.       Vale Milk Producers Co-operative Society,
001100*                        Booth Accounting Section.
001200**
001300*    Date-Written.       14/09/1991.
001400**
001500*    Date-Compiled.
001600**
001700*    Security.           Property of Vale Milk Producers Co-operative
001800*                        Society.  For use within the Society's own
001900*                        accounting work only.
002000**
002100*    Remarks.            Single-supplier statement, run when a
002200*                        supplier comes in asking how much is owing
002300*                        to them.  Lifetime figures up top, then
002400*                        the two half-month cycles for the month
002500*                        asked for, same split as the pay-period
002600*                        halves the old payroll statement used.
002700*                        Tacked onto the end of the settlement
002800*                        register rather than its own print file -
002900*                        clerks run it straight after MB030 and
003000*                        wanted the one pile of paper.
003100**
003200*    Called modules.     MBCYCLE, MBDATE.
003300*    Files used.         PARAM-FILE, COLLECT-FILE, WDRL-FILE,
003400*                        SUPPLIER-MAST, MONTHLY-RPT.
003500**
003600* Changes:
003700* 14/09/91 krn - 1.00 Written, month totals only, no cycle split.
003800* 11/05/97 krn - 1.01 Cycle split added onto MBCYCLE, secretary
003900*                    wanted morning/evening shown same as the
004000*                    booth's own card ledger.
004100* 28/09/98 krn - 1.02 Y2K readiness - year-month key already
004200*                    4 digit year, no change needed.
004300* 19/02/26 krn - 1.03 Re-cast onto MB record layouts, month-end
004400*                    day for cycle 2 now read off MBDATE instead
004500*                    of being typed into the heading by hand.
004510* 10/08/26 krn - 1.04 Condition-names on the EOF/found switches
004520*                    and the withdrawal/currency card checks,
004530*                    open-files now runs as a THRU range -
004540*                    ticket MB-26-014.
004550* 10/08/26 krn - 1.05 WS-Co-Name widened to match the 40-byte
004560*                    company name on the param card, was 30 and
004570*                    silently clipping - ticket MB-26-015.
004600**
004700 environment             division.
004800*===============================
004900*
005000 configuration            section.
005100 special-names.
005200     c01 is TOP-OF-FORM
005300     class milk-digit is "0" thru "9".
005400*
005500 input-output             section.
005600 file-control.
005700     select  PARAM-FILE     assign to MBPARM
005800             organization is sequential
005900             file status  is WS-Paramfile-Status.
006000     select  SUPPLIER-MAST  assign to SUPPLMAS
006100             organization is sequential
006200             file status  is WS-Supplmas-Status.
006300     select  COLLECT-FILE   assign to COLLFILE
006400             organization is sequential
006500             file status  is WS-Collfile-Status.
006600     select  WDRL-FILE      assign to WDRLFILE
006700             organization is sequential
006800             file status  is WS-Wdrlfile-Status.
006900     select  MONTHLY-RPT    assign to MONTHRPT
007000             organization is line sequential
007100             file status  is WS-Monthrpt-Status.
007200*
007300 data                    division.
007400*===============================
007500*
007600 file section.
007700*
007800 fd  PARAM-FILE.
007900     copy "wsmbcal.cob".
008000*
008100 fd  SUPPLIER-MAST.
008200     copy "wsmbsup.cob".
008300*
008400 fd  COLLECT-FILE.
008500     copy "wsmbcol.cob".
008600*
008700 fd  WDRL-FILE.
008800     copy "wsmbwdr.cob".
008900*
009000 fd  MONTHLY-RPT
009100         report is Sup-Stmt-Report.
009200*
009300 report section.
009400*-----------------
009500*
009600 rd  Sup-Stmt-Report
009700         control is final
009800         page limit is 56 lines
009900         heading 1
010000         first detail 8
010100         last detail 50
010200         footing 52.
010300*
010400 01  Stmt-Page-Head          type page heading.
010500     03  line 1.
010600         05  column 1        pic x(40) source WS-Co-Name.
010700         05  column 70       pic x(26) value
010800                 "SUPPLIER STATEMENT".
010900         05  column 120      pic x(7)  source MB-Run-Year-Month.
011000     03  line 2.
011100         05  column 1        pic x(9)  value "SUPPLIER".
011200         05  column 11       pic x(6)  source MB-Sel-Sup-No.
011300         05  column 20       pic x(30) source WS-Sup-Nm.
011400     03  line 4.
011500         05  column 1        pic x(16) value "LIFETIME LITERS".
011600         05  column 20       pic z,zzz,zz9.99
011700                                          source WS-Life-Liters.
011800         05  column 40       pic x(16) value "LIFETIME AMOUNT".
011900         05  column 60       pic z,zzz,zz9
012000                                          source WS-Life-Amount.
012100     03  line 5.
012200         05  column 1        pic x(18) value "LIFETIME WITHDRAWN".
012300         05  column 20       pic z,zzz,zz9
012400                                          source WS-Life-Wdrawn.
012500         05  column 40       pic x(17) value "LIFETIME BALANCE".
012600         05  column 60       pic -z,zzz,zz9
012700                                          source WS-Life-Balance.
012800     03  line 7.
012900         05  column 1        pic x(4)  value "CYC".
013000         05  column 6        pic x(14) value "MORN LITERS".
013100         05  column 22       pic x(14) value "MORN AMOUNT".
013200         05  column 38       pic x(14) value "EVE LITERS".
013300         05  column 54       pic x(14) value "EVE AMOUNT".
013400         05  column 70       pic x(14) value "CYCLE AMOUNT".
013500         05  column 86       pic x(20) value
013600                 "(CYCLE 2 ENDS DAY   )".
013700         05  column 108      pic 99    source WS-Month-End-Day.
013800*
013900 01  Cycle-Detail             type detail.
014000     03  line plus 1.
014100         05  column 1        pic 9       source WS-Dtl-Cycle-No.
014200         05  column 6        pic zz9.99  source WS-Dtl-Morn-Liters.
014300         05  column 22       pic zzz,zz9 source WS-Dtl-Morn-Amount.
014400         05  column 38       pic zz9.99  source WS-Dtl-Eve-Liters.
014500         05  column 54       pic zzz,zz9 source WS-Dtl-Eve-Amount.
014600         05  column 70       pic zzz,zz9 source WS-Dtl-Cyc-Amount.
014700*
014800 01  Stmt-Final-Ftg           type control footing final.
014900     03  line plus 2.
015000         05  column 1        pic x(13) value "MONTH TOTALS.".
015100         05  column 20       pic z,zzz,zz9.99
015200                                          source WS-Mo-Tot-Liters.
015300         05  column 40       pic x(13) value "MONTH AMOUNT.".
015400         05  column 60       pic z,zzz,zz9
015500                                          source WS-Mo-Tot-Amount.
015600     03  line plus 1.
015700         05  column 1        pic x(16) value "MONTH WITHDRAWN.".
015800         05  column 20       pic z,zzz,zz9
015900                                          source WS-Mo-Tot-Wdrawn.
016000         05  column 40       pic x(14) value "MONTH BALANCE.".
016100         05  column 60       pic -z,zzz,zz9
016200                                          source WS-Mo-Tot-Balance.
016300*
016400 working-storage section.
016500*-----------------------
016600 77  Prog-Name               pic x(15) value "MB040 (1.05)".
016650     copy "wsmbprm.cob".
016700*
016800 01  WS-Date-Formats.
016900     03  WS-Date             pic x(10)   value "9999-99-99".
017000     03  WS-UK redefines WS-Date.
017100         05  WS-Days         pic 99.
017200         05  filler          pic x.
017300         05  WS-Month        pic 99.
017400         05  filler          pic x.
017500         05  WS-Year         pic 9(4).
017600     03  WS-USA redefines WS-Date.
017700         05  WS-USA-Month    pic 99.
017800         05  filler          pic x.
017900         05  WS-USA-Days     pic 99.
018000         05  filler          pic x.
018100         05  filler          pic 9(4).
018200     03  WS-Intl redefines WS-Date.
018300         05  WS-Intl-Year    pic 9(4).
018400         05  filler          pic x.
018500         05  WS-Intl-Month   pic 99.
018600         05  filler          pic x.
018700         05  WS-Intl-Days    pic 99.
018800*
018900 01  WS-File-Status.
019000     03  WS-Paramfile-Status pic xx value "00".
019100     03  WS-Supplmas-Status  pic xx value "00".
019200     03  WS-Collfile-Status  pic xx value "00".
019300     03  WS-Wdrlfile-Status  pic xx value "00".
019400     03  WS-Monthrpt-Status  pic xx value "00".
019500     03  filler              pic x(2).
019600*
019700 01  WS-Switches.
019800     03  WS-Supplmas-Eof     pic x value "N".
019810         88  Supplmas-At-End     value "Y".
019900     03  WS-Collfile-Eof     pic x value "N".
019910         88  Collfile-At-End     value "Y".
020000     03  WS-Wdrlfile-Eof     pic x value "N".
020010         88  Wdrlfile-At-End     value "Y".
020100     03  WS-Sup-Found        pic x value "N".
020110         88  Sup-Was-Found       value "Y".
020200     03  filler              pic x(4).
020300*
020400 01  WS-Heading-Fields.
020500     03  WS-Co-Name          pic x(40).
020600     03  WS-Sup-Nm           pic x(30).
020700     03  WS-Month-End-Day    binary-char unsigned.
020800*
020900 01  WS-Life-Totals.
021000     03  WS-Life-Liters      pic 9(7)v99 comp-3.
021100     03  WS-Life-Amount      pic 9(9)    comp-3.
021200     03  WS-Life-Wdrawn      pic 9(9)    comp-3.
021300     03  WS-Life-Balance     pic s9(9)   comp-3.
021400*
021500 01  WS-Month-Totals.
021600     03  WS-Mo-Tot-Liters    pic 9(7)v99 comp-3.
021700     03  WS-Mo-Tot-Amount    pic 9(9)    comp-3.
021800     03  WS-Mo-Tot-Wdrawn    pic 9(9)    comp-3.
021900     03  WS-Mo-Tot-Balance   pic s9(9)   comp-3.
022000     03  filler              pic x(4).
022100*
022200 01  WS-Detail-Line.
022300     03  WS-Dtl-Cycle-No      pic 9.
022400     03  WS-Dtl-Morn-Liters   pic 9(6)v99 comp-3.
022500     03  WS-Dtl-Morn-Amount   pic 9(7)   comp-3.
022600     03  WS-Dtl-Eve-Liters    pic 9(6)v99 comp-3.
022700     03  WS-Dtl-Eve-Amount    pic 9(7)   comp-3.
022800     03  WS-Dtl-Cyc-Amount    pic 9(7)   comp-3.
022900     03  filler               pic x(4).
023000*
023100 01  MBCycle-WS.
023200     03  MBC-Function        pic x.
023300     03  MBC-Year-Month      pic x(7).
023400     03  MBC-Coll-Date       pic x(10).
023500     03  MBC-Coll-Session    pic x.
023600     03  MBC-Coll-Liters     pic 9(4)v99 comp-3.
023700     03  MBC-Coll-Amount     pic 9(7)   comp-3.
023800     03  MBC-Skip            pic x.
023900     03  MBC-Totals.
024000         05  MBC-Cyc             occurs 2.
024100             07  MBC-Morn-Liters   pic 9(6)v99 comp-3.
024200             07  MBC-Morn-Amount   pic 9(7)   comp-3.
024300             07  MBC-Morn-Count    binary-short unsigned.
024400             07  MBC-Eve-Liters    pic 9(6)v99 comp-3.
024500             07  MBC-Eve-Amount    pic 9(7)   comp-3.
024600             07  MBC-Eve-Count     binary-short unsigned.
024700             07  MBC-Tot-Liters    pic 9(6)v99 comp-3.
024800             07  MBC-Tot-Amount    pic 9(7)   comp-3.
024900     03  filler                  pic x(1).
025000*
025100 01  MBDate-WS.
025200     03  MBD-Date            pic x(10).
025300     03  MBD-Year            pic 9(4).
025400     03  MBD-Month           pic 99.
025500     03  MBD-Day             pic 99.
025600     03  MBD-Month-End       pic 99.
025700     03  MBD-Valid           pic x.
025800     03  filler              pic x(1).
025900*
026000 procedure division.
026100*=================================
026200*
026300 aa000-Main section.
026400 aa000-Begin.
026500     perform  aa010-Begin thru aa010-Exit.
026600     if       MB-Sel-Sup-No = spaces
026700              display "MB040 - no supplier number given, abort"
026800              go to aa000-Exit.
026900     perform  aa020-Find-Supplier.
027000     if       not Sup-Was-Found
027100              display "MB040 - supplier not on file - "
027200                      MB-Sel-Sup-No
027300              go to aa000-Exit.
027400     perform  aa030-Find-Month-End.
027500     move     "I" to MBC-Function.
027600     call     "MBCYCLE" using MBCycle-WS.
027700     perform  aa040-Scan-Collections.
027800     perform  aa050-Scan-Withdrawals.
027900     initiate report Sup-Stmt-Report.
028000     perform  aa060-Cycle-Line
028100              varying WS-Dtl-Cycle-No from 1 by 1
028200              until WS-Dtl-Cycle-No > 2.
028300     perform  aa070-Set-Month-Totals.
028400     terminate report Sup-Stmt-Report.
028500*
028600 aa000-Exit.
028700     perform  aa099-Begin thru aa099-Exit.
028800     stop     run.
028900*
029000 aa010-Open-Files section.
029100 aa010-Begin.
029200     open     input  PARAM-FILE.
029300     read     PARAM-FILE at end move 99 to MB-Term-Code.
029400     close    PARAM-FILE.
029450     if       not MB-Prm-Is-Rupees
029460              display "MB040 - warning, param currency sign "
029470                      "not R".
029500     move     MB-Prm-Co-Name to WS-Co-Name.
029600     open     input  SUPPLIER-MAST COLLECT-FILE WDRL-FILE.
029700     open     extend MONTHLY-RPT.
029800     move     zero to WS-Life-Totals.
029900*
030000 aa010-Exit.
030100     exit.
030200*
030300 aa020-Find-Supplier section.
030400 aa020-Begin.
030500     read     SUPPLIER-MAST at end move "Y" to WS-Supplmas-Eof.
030600     perform  aa021-Supplier-Step
030700              until Supplmas-At-End or Sup-Was-Found.
030800*
030900 aa020-Exit.
031000     exit.
031100*
031200 aa021-Supplier-Step.
031300     if       Sup-No-Is-Valid and Sup-No = MB-Sel-Sup-No
031400              move "Y" to WS-Sup-Found
031500              move Sup-Name to WS-Sup-Nm
031600     else
031700              read SUPPLIER-MAST at end move "Y" to WS-Supplmas-Eof.
031800*
031900 aa030-Find-Month-End section.
032000 aa030-Begin.
032100     move     MB-Run-Year-Month to MBD-Date (1:7).
032200     move     "-01" to MBD-Date (8:3).
032300     call     "MBDATE" using MBDate-WS.
032400     move     MBD-Month-End to WS-Month-End-Day.
032500*
032600 aa030-Exit.
032700     exit.
032800*
032900 aa040-Scan-Collections section.
033000 aa040-Begin.
033100     read     COLLECT-FILE at end move "Y" to WS-Collfile-Eof.
033200     perform  aa041-Collection-Step
033300              until Collfile-At-End.
033400*
033500 aa040-Exit.
033600     exit.
033700*
033800 aa041-Collection-Step.
033900     if       Coll-Sup-No = MB-Sel-Sup-No
034000              add Coll-Liters to WS-Life-Liters
034100              add Coll-Amount to WS-Life-Amount
034200              if Coll-Date (1:7) = MB-Run-Year-Month
034300                 move "A" to MBC-Function
034400                 move Coll-Date to MBC-Coll-Date
034500                 move Coll-Session to MBC-Coll-Session
034600                 move Coll-Liters to MBC-Coll-Liters
034700                 move Coll-Amount to MBC-Coll-Amount
034800                 move MB-Run-Year-Month to MBC-Year-Month
034900                 call "MBCYCLE" using MBCycle-WS.
035000     read     COLLECT-FILE at end move "Y" to WS-Collfile-Eof.
035100*
035200 aa050-Scan-Withdrawals section.
035300 aa050-Begin.
035400     read     WDRL-FILE at end move "Y" to WS-Wdrlfile-Eof.
035500     perform  aa051-Withdrawal-Step
035600              until Wdrlfile-At-End.
035700*
035800 aa050-Exit.
035900     exit.
036000*
036100 aa051-Withdrawal-Step.
036200     if       Wdrl-Sup-No-Is-Valid and Wdrl-Sup-No = MB-Sel-Sup-No
036300              add Wdrl-Amount to WS-Life-Wdrawn
036400              if Wdrl-Date (1:7) = MB-Run-Year-Month
036500                 add Wdrl-Amount to WS-Mo-Tot-Wdrawn.
036600     read     WDRL-FILE at end move "Y" to WS-Wdrlfile-Eof.
036700*
036800 aa060-Cycle-Line.
036900     move     MBC-Morn-Liters (WS-Dtl-Cycle-No) to WS-Dtl-Morn-Liters.
037000     move     MBC-Morn-Amount (WS-Dtl-Cycle-No) to WS-Dtl-Morn-Amount.
037100     move     MBC-Eve-Liters  (WS-Dtl-Cycle-No) to WS-Dtl-Eve-Liters.
037200     move     MBC-Eve-Amount  (WS-Dtl-Cycle-No) to WS-Dtl-Eve-Amount.
037300     move     MBC-Tot-Amount  (WS-Dtl-Cycle-No) to WS-Dtl-Cyc-Amount.
037400     add      MBC-Tot-Liters  (WS-Dtl-Cycle-No) to WS-Mo-Tot-Liters.
037500     add      MBC-Tot-Amount  (WS-Dtl-Cycle-No) to WS-Mo-Tot-Amount.
037600     generate Cycle-Detail.
037700*
037800 aa070-Set-Month-Totals section.
037900 aa070-Begin.
038000     compute  WS-Mo-Tot-Balance = WS-Mo-Tot-Amount - WS-Mo-Tot-Wdrawn.
038100     compute  WS-Life-Balance   = WS-Life-Amount  - WS-Life-Wdrawn.
038200*
038300 aa070-Exit.
038400     exit.
038500*
038600 aa099-Close-Files section.
038700 aa099-Begin.
038800     close    SUPPLIER-MAST COLLECT-FILE WDRL-FILE MONTHLY-RPT.
038900*
039000 aa099-Exit.
039100     exit.
039200*
